000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     IDVACCT.
000500 AUTHOR.         R. VAN MAELE.
000600 INSTALLATION.   ACCENTURE.
000700 DATE-WRITTEN.   11 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE PROVIDING THE COMMON
001200*               ACCOUNT-NUMBER SANITIZATION AND DISPLAY
001300*               OBFUSCATION SERVICES SHARED BY THE IDVIBAN,
001400*               IDVBBAN AND IDVCARD VALIDATION ROUTINES.
001500*               NO FILE I-O IS PERFORMED BY THIS ROUTINE.
001600*
001700*=================================================================
001800*
001900* HISTORY OF MODIFICATION:
002000*
002100*=================================================================
002200*
002300* MOD.#    INIT     DATE        DESCRIPTION
002400* ------   ------   ----------  -----------------------------------
002500* IDV010   ACNRVM   11/03/1991  - IDENTIFIER VALIDATION BATCH
002600*                                 - INITIAL VERSION
002700* IDV018   ACNPHT   30/09/1996  - ENFORCE MINIMUM 3-CHARACTER MASK
002800*                                 RUN ON OBFUSCATE, PER STANDARDS
002900*                                 REVIEW ACTION ITEM 96-114
003000* IDV029   ACNKPL   19/11/1998  - Y2K REMEDIATION SWEEP - NO DATE
003100*                                 FIELDS IN THIS ROUTINE, NO CHANGE
003200*                                 REQUIRED, RECOMPILED FOR RELEASE
003210* IDV036   ACNDBP   20/03/2001  - CORRECTED A200 MASK COUNT WHEN THE
003220*                                 LEAD AND TRAIL RUNS OVERLAP ON A
003230*                                 SHORT IDENTIFIER, HELPDESK TICKET
003240*                                 2001-0083
003300*=================================================================
003400*
003500       ENVIRONMENT DIVISION.
003600*********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004100
004200***************
004300 DATA DIVISION.
004400***************
004500 WORKING-STORAGE SECTION.
004600*************************
004700 01  FILLER                       PIC X(24) VALUE
004800     "** PROGRAM IDVACCT   **".
004900
005000* ------------------ PROGRAM WORKING STORAGE -------------------*
005100 01  WK-C-WORK-AREA.
005200     05  WK-C-STRIP-SET           PIC X(08) VALUE " .,_/:;-".
005300     05  WK-C-CURR-CHAR           PIC X(01).
005400     05  WK-C-MATCHED             PIC X(01).
005500         88  WK-C-CHAR-MATCHED             VALUE "Y".
005600
005700*    ALTERNATE PER-CHARACTER VIEW OF THE STRIP SET, INDEXED FOR
005800*    THE B110 COMPARE LOOP RATHER THAN REFERENCE-MODIFIED EACH PASS
005900 01  WK-C-STRIP-SET-TBL REDEFINES WK-C-STRIP-SET.
006000     05  WK-C-STRIP-CHAR-OCC      PIC X(01) OCCURS 8 TIMES
006100                                  INDEXED BY WK-X-STRIP.
006200
006300 01  WK-N-WORK-AREA.
006400     05  WK-N-IN-IDX              PIC 9(02)  COMP  .
006500     05  WK-N-OUT-IDX             PIC 9(02)  COMP  .
006600     05  WK-N-STRIP-IDX           PIC 9(01)  COMP  .
006700     05  WK-N-MASK-IDX            PIC 9(02)  COMP  .
006800     05  WK-N-INPUT-LEN           PIC 9(02)  COMP   VALUE 34.
006900     05  WK-N-MASK-START          PIC 9(02)  COMP  .
007000     05  WK-N-MASK-END            PIC 9(02)  COMP  .
007100     05  WK-N-MASK-RUN            PIC S9(03) COMP  .
007200
007300*    RAW-BYTE VIEW OF THE WORK COUNTERS - USED ONLY WHEN THE
007400*    WORK AREA IS DISPLAYED FOR ABEND DIAGNOSTICS, PER STANDARDS
007500*    REVIEW ACTION ITEM 96-114
007600 01  WK-C-WORK-AREA-DUMP REDEFINES WK-N-WORK-AREA.
007700     05  FILLER                   PIC X(11).
007800
007900*------------------- LOCAL DATA AREA -----------------------*
008000 01  WK-C-LITERALS.
008100     05  C-FUNC-SANITIZE          PIC X(04) VALUE "SANI".
008200     05  C-FUNC-OBFUSCATE         PIC X(04) VALUE "OBFU".
008300
008400*    THE TWO VALID FUNCTION CODES, VIEWED AS A TABLE SO
008500*    A000-DISPATCH-FUNCTION CAN VALIDATE THE CALLER'S REQUEST
008600 01  WK-C-LITERALS-TBL REDEFINES WK-C-LITERALS.
008700     05  WK-C-LITERALS-OCC        PIC X(04) OCCURS 2 TIMES
008800                                  INDEXED BY WK-X-FUNC.
008900
009000****************
009100 LINKAGE SECTION.
009200****************
009300     COPY IDVLACT.
009400
009500         EJECT
009600****************************************
009700 PROCEDURE DIVISION USING WK-C-ACCT-RECORD.
009800****************************************
009900 MAIN-MODULE.
010000     PERFORM A000-DISPATCH-FUNCTION
010100        THRU A099-DISPATCH-FUNCTION-EX.
010200     EXIT PROGRAM.
010300
010400*-----------------------------------------------------------------*
010500 A000-DISPATCH-FUNCTION.
010600*-----------------------------------------------------------------*
010700     MOVE SPACES              TO    WK-C-ACCT-OUTPUT.
010800     EVALUATE WK-C-ACCT-FUNCTION
010900        WHEN C-FUNC-SANITIZE
011000           PERFORM B000-SANITIZE-IDENTIFIER
011100              THRU B099-SANITIZE-IDENTIFIER-EX
011200        WHEN C-FUNC-OBFUSCATE
011300           PERFORM C000-OBFUSCATE-IDENTIFIER
011400              THRU C099-OBFUSCATE-IDENTIFIER-EX
011500        WHEN OTHER
011600           CONTINUE
011700     END-EVALUATE.
011800 A099-DISPATCH-FUNCTION-EX.
011900     EXIT.
012000*-----------------------------------------------------------------*
012100*     STRIP SPACE . , _ / : ; - FROM THE RAW IDENTIFIER,          *
012200*     LEFT-JUSTIFYING WHAT REMAINS IN WK-C-ACCT-OUTPUT.           *
012300*-----------------------------------------------------------------*
012400 B000-SANITIZE-IDENTIFIER.
012500*-----------------------------------------------------------------*
012600     MOVE ZERO                TO    WK-N-OUT-IDX.
012700     PERFORM B100-TEST-ONE-CHARACTER
012800        THRU B199-TEST-ONE-CHARACTER-EX
012900        VARYING WK-N-IN-IDX FROM 1 BY 1
013000        UNTIL WK-N-IN-IDX > WK-N-INPUT-LEN.
013100 B099-SANITIZE-IDENTIFIER-EX.
013200     EXIT.
013300*-----------------------------------------------------------------*
013400 B100-TEST-ONE-CHARACTER.
013500*-----------------------------------------------------------------*
013600     MOVE WK-C-ACCT-INPUT(WK-N-IN-IDX:1) TO WK-C-CURR-CHAR.
013700     MOVE "N"                 TO    WK-C-MATCHED.
013800     PERFORM B110-CHECK-STRIP-CHARACTER
013900        THRU B119-CHECK-STRIP-CHARACTER-EX
014000        VARYING WK-N-STRIP-IDX FROM 1 BY 1
014100        UNTIL WK-N-STRIP-IDX > 8
014200           OR WK-C-CHAR-MATCHED.
014300     IF NOT WK-C-CHAR-MATCHED
014400        ADD 1                 TO    WK-N-OUT-IDX
014500        MOVE WK-C-CURR-CHAR   TO    WK-C-ACCT-OUTPUT(WK-N-OUT-IDX:1)
014600     END-IF.
014700 B199-TEST-ONE-CHARACTER-EX.
014800     EXIT.
014900*-----------------------------------------------------------------*
015000 B110-CHECK-STRIP-CHARACTER.
015100*-----------------------------------------------------------------*
015200     IF WK-C-CURR-CHAR = WK-C-STRIP-CHAR-OCC(WK-N-STRIP-IDX)
015300        MOVE "Y"              TO    WK-C-MATCHED
015400     END-IF.
015500 B119-CHECK-STRIP-CHARACTER-EX.
015600     EXIT.
015700*-----------------------------------------------------------------*
015800*     MASK ALL BUT A LEADING/TRAILING RUN OF CHARACTERS WITH A    *
015900*     STAR, PER WK-C-ACCT-LEAD-CLEAR / WK-C-ACCT-TRAIL-CLEAR.     *
016000*     A MINIMUM OF 3 MASK CHARACTERS IS ALWAYS SHOWN.             *
016100*-----------------------------------------------------------------*
016200 C000-OBFUSCATE-IDENTIFIER.
016300*-----------------------------------------------------------------*
016400     MOVE WK-C-ACCT-INPUT     TO    WK-C-ACCT-OUTPUT.
016500     MOVE ZERO                TO    WK-N-MASK-START.
016600     PERFORM C050-COUNT-OCCUPIED-CHARACTER
016700        THRU C059-COUNT-OCCUPIED-CHARACTER-EX
016800        VARYING WK-N-MASK-IDX FROM 1 BY 1
016900        UNTIL WK-N-MASK-IDX > WK-N-INPUT-LEN.
017000*    WK-N-MASK-START NOW HOLDS THE OCCUPIED LENGTH OF THE VALUE
017100     COMPUTE WK-N-MASK-RUN = WK-N-MASK-START
017200        - WK-C-ACCT-LEAD-CLEAR - WK-C-ACCT-TRAIL-CLEAR.
017300     IF WK-N-MASK-RUN < 3
017400        COMPUTE WK-N-MASK-RUN = 3
017500     END-IF.
017600     COMPUTE WK-N-MASK-START = WK-C-ACCT-LEAD-CLEAR + 1.
017700     COMPUTE WK-N-MASK-END = WK-N-MASK-START + WK-N-MASK-RUN - 1.
017800     PERFORM C100-MASK-ONE-CHARACTER
017900        THRU C199-MASK-ONE-CHARACTER-EX
018000        VARYING WK-N-MASK-IDX FROM WK-N-MASK-START BY 1
018100        UNTIL WK-N-MASK-IDX > WK-N-MASK-END.
018200 C099-OBFUSCATE-IDENTIFIER-EX.
018300     EXIT.
018400*-----------------------------------------------------------------*
018500 C050-COUNT-OCCUPIED-CHARACTER.
018600*-----------------------------------------------------------------*
018700     IF WK-C-ACCT-INPUT(WK-N-MASK-IDX:1) NOT = SPACE
018800        ADD 1                 TO    WK-N-MASK-START
018900     END-IF.
019000 C059-COUNT-OCCUPIED-CHARACTER-EX.
019100     EXIT.
019200*-----------------------------------------------------------------*
019300 C100-MASK-ONE-CHARACTER.
019400*-----------------------------------------------------------------*
019500     IF WK-N-MASK-IDX > 0 AND WK-N-MASK-IDX <= WK-N-INPUT-LEN
019600        MOVE "*"              TO    WK-C-ACCT-OUTPUT(WK-N-MASK-IDX:1)
019700     END-IF.
019800 C199-MASK-ONE-CHARACTER-EX.
019900     EXIT.
020000
020100******************************************************************
020200*************** END OF PROGRAM SOURCE  IDVACCT *****************
020300******************************************************************
