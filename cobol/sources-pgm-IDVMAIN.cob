000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     IDVMAIN.
000500 AUTHOR.         R. VAN MAELE.
000600 INSTALLATION.   ACCENTURE.
000700 DATE-WRITTEN.   25 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS THE BATCH DRIVER FOR THE IDENTIFIER
001200*               VALIDATION RUN.  IT READS ONE CANDIDATE
001300*               IDENTIFIER PER IDENT-IN RECORD, ROUTES IT BY
001400*               REC-TYPE TO THE IBAN, BBAN OR CARD VALIDATION
001500*               ROUTINE, WRITES ONE VALID-OUT RESULT RECORD PER
001600*               INPUT RECORD, ACCUMULATES READ/VALID/REJECTED
001700*               COUNTS AND AMOUNT TOTALS BY CATEGORY, AND PRINTS
001800*               THE VALIDATION CONTROL TOTALS REPORT AT END OF
001900*               RUN.
002000*
002100*=================================================================
002200*
002300* HISTORY OF MODIFICATION:
002400*
002500*=================================================================
002600*
002700* MOD.#    INIT     DATE        DESCRIPTION
002800* ------   ------   ----------  -----------------------------------
002900* IDV007   ACNRVM   25/03/1991  - IDENTIFIER VALIDATION BATCH
003000*                                 - INITIAL VERSION - IBAN AND BBAN
003100*                                   RECORD TYPES ONLY
003200* IDV022   ACNTLW   03/07/1996  - ADDED THE CARD RECORD TYPE AND
003300*                                 THE CALL TO IDVCARD, REQUEST
003400*                                 NUMBER 96-0231
003500* IDV031   ACNKPL   19/11/1998  - Y2K REMEDIATION SWEEP - WK-C-
003600*                                 RUN-DATE (VIA IDVCMWS) EXPANDED
003700*                                 TO 4-DIGIT CENTURY, NO OTHER
003800*                                 CHANGE REQUIRED
003900* IDV035   ACNPHT   11/02/1999  - CORRECTED THE MIXED-CURRENCY "**"
004000*                                 MARKER - A CATEGORY WITH ONLY ONE
004100*                                 CURRENCY WAS PRINTING BLANKS
004200*                                 INSTEAD OF THE ISO CODE - HELPDESK
004300*                                 TICKET NUMBER 99-0142
004310* IDV039   ACNDBP   09/04/2001  - CORRECTED D060 CURRENCY-TRACKING
004320*                                 INDEX SO THE GRAND-TOTAL ENTRY NO
004330*                                 LONGER SHARED THE FIRST CATEGORY'S
004340*                                 CCY-COUNT, HELPDESK TICKET 2001-0206
004400*=================================================================
004500*
004600       ENVIRONMENT DIVISION.
004700*********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT IDENT-IN  ASSIGN TO IDENT-IN
005500        ORGANIZATION IS LINE SEQUENTIAL
005600     FILE STATUS IS WK-C-FILE-STATUS.
005700
005800     SELECT VALID-OUT ASSIGN TO VALID-OUT
005900        ORGANIZATION IS LINE SEQUENTIAL
006000     FILE STATUS IS WK-C-FILE-STATUS.
006100
006200     SELECT TOTALS-RPT ASSIGN TO TOTALS-RPT
006300        ORGANIZATION IS LINE SEQUENTIAL
006400     FILE STATUS IS WK-C-FILE-STATUS.
006500
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000***************
007100 FD  IDENT-IN
007200     LABEL RECORDS ARE OMITTED
007300 DATA RECORD IS IDVIREC-RECORD.
007400     COPY IDVIREC.
007500
007600 FD  VALID-OUT
007700     LABEL RECORDS ARE OMITTED
007800 DATA RECORD IS IDVOREC-RECORD.
007900     COPY IDVOREC.
008000
008100*    THE VALIDATION CONTROL TOTALS REPORT LINE - SEE E100 FOR
008200*    THE COLUMN-BY-COLUMN LAYOUT.  THE CURRENCY MARKER IS HELD
008300*    3 BYTES WIDE (NOT THE 2 BYTES OF THE ORIGINAL COLUMN CHART)
008400*    SO A GENUINE 3-CHARACTER ISO 4217 CODE FITS WITHOUT
008500*    TRUNCATION, AND THE TOTAL-AMOUNT FIELD IS WIDENED TO 17
008600*    BYTES SO A FULL 13-DIGIT MAJOR-UNITS TOTAL PRINTS WITHOUT
008700*    TRUNCATION - REQUEST NUMBER 91-0057.
008800 FD  TOTALS-RPT
008900     LABEL RECORDS ARE OMITTED
009000 DATA RECORD IS WK-P-TOTALS-LINE.
009100 01  WK-P-TOTALS-LINE.
009200     05  WK-P-CATEGORY            PIC X(10).
009300     05  FILLER                   PIC X(01).
009400     05  WK-P-RECORDS-READ        PIC 9(07).
009500     05  FILLER                   PIC X(01).
009600     05  WK-P-RECORDS-VALID       PIC 9(07).
009700     05  FILLER                   PIC X(01).
009800     05  WK-P-RECORDS-REJECTED    PIC 9(07).
009900     05  FILLER                   PIC X(01).
010000     05  WK-P-CCY-MARKER          PIC X(03).
010100     05  FILLER                   PIC X(01).
010200     05  WK-P-TOTAL-AMOUNT        PIC -9(13).99.
010300     05  FILLER                   PIC X(76).
010350*
010360*    RAW-BYTE VIEW OF THE PRINT LINE - HELD FOR ABEND DUMP
010370*    DISPLAYS ONLY, THE SAME AS THE WORKING-STORAGE DUMP AREA.
010380 01  WK-P-TOTALS-LINE-DUMP REDEFINES WK-P-TOTALS-LINE.
010390     05  FILLER                   PIC X(132).
010400
010500***************************
010600 WORKING-STORAGE SECTION.
010700***************************
010800 01  FILLER                       PIC X(24) VALUE
010900     "** PROGRAM IDVMAIN   **".
011000
011100* ------------------ PROGRAM WORKING STORAGE -------------------*
011200     COPY IDVCMWS.
011400
011500 01  WK-C-WORK-AREA.
011600     05  WK-C-EOF-FLAG            PIC X(01) VALUE "N".
011700         88  WK-C-END-OF-INPUT            VALUE "Y".
011800
011900*    THE "CCCNNN.NN" TEXT AMOUNT PASSED TO IDVMONEY'S PARS
012000*    FUNCTION - SEE D050.  A FULL 3-DECIMAL FRACTION IS CARRIED
012100*    EVEN THOUGH AMOUNT-VALUE ONLY EVER SUPPLIES 2, SO THE SAME
012200*    ROUND-HALF-EVEN PARAGRAPH USED BY THIS BATCH WOULD ALSO
012300*    SERVE A THIRD-DECIMAL SOURCE FEED WITHOUT CHANGE.
012400 01  WK-C-AMOUNT-TEXT-AREA.
012500     05  WK-C-AMOUNT-TEXT-CCY     PIC X(03).
012600     05  WK-C-AMOUNT-TEXT-INTEGER PIC X(11).
012700     05  WK-C-AMOUNT-TEXT-DOT     PIC X(01) VALUE ".".
012800     05  WK-C-AMOUNT-TEXT-FRACTION PIC X(03).
012900
013000 01  WK-N-WORK-AREA.
013100     05  WK-N-CAT-IDX             PIC 9(01)  COMP.
013200     05  WK-N-TRACK-IDX           PIC 9(01)  COMP.
013300     05  WK-N-AMOUNT-SCALED       PIC S9(18) COMP-3.
013400     05  WK-N-AMOUNT-INTEGER      PIC S9(13) COMP-3.
013500     05  WK-N-AMOUNT-FRACTION     PIC S9(03) COMP-3.
013600     05  WK-N-AMOUNT-INTEGER-DISP PIC 9(11)  COMP.
013700     05  WK-N-AMOUNT-FRACTION-DISP PIC 9(03) COMP.
013800
013900*    RAW-BYTE VIEW OF THE WORK COUNTERS - USED ONLY WHEN THE
014000*    WORK AREA IS DISPLAYED FOR ABEND DIAGNOSTICS.
014100 01  WK-C-WORK-AREA-DUMP REDEFINES WK-N-WORK-AREA.
014200     05  FILLER                   PIC X(28).
014300
014400*    THE FOUR CATEGORY NAMES, LOADED AS AN INDEXED TABLE THE SAME
014500*    WAY THE SCHEME TABLES ARE LOADED IN IDVSCHM.
014600 01  WK-T-CATEGORY-DATA.
014700     05  FILLER                   PIC X(10) VALUE "IBAN".
014800     05  FILLER                   PIC X(10) VALUE "BBAN".
014900     05  FILLER                   PIC X(10) VALUE "CARD".
015000     05  FILLER                   PIC X(10) VALUE "GRAND-TOTAL".
015100
015200 01  WK-T-CATEGORY-TABLE REDEFINES WK-T-CATEGORY-DATA.
015300     05  WK-T-CATEGORY-OCC        PIC X(10) OCCURS 4 TIMES
015400                                  INDEXED BY WK-X-CATNAME.
015500
015550*    THE PER-CATEGORY READ/VALID/REJECTED COUNTS AND AMOUNT
015560*    TOTALS - ENTRY 1 = IBAN, 2 = BBAN, 3 = CARD, 4 = GRAND-TOTAL.
015700 01  WK-T-TOTALS-AREA.
015800     05  WK-T-TOTALS-ENTRY OCCURS 4 TIMES INDEXED BY WK-X-CAT.
015900         10  WK-T-RECORDS-READ    PIC 9(07)      COMP.
016000         10  WK-T-RECORDS-VALID   PIC 9(07)      COMP.
016100         10  WK-T-RECORDS-REJECTED PIC 9(07)     COMP.
016200         10  WK-T-TOTAL-AMOUNT    PIC S9(13)V99  COMP-3.
016300         10  WK-T-CCY-CODE        PIC X(03).
016400         10  WK-T-CCY-COUNT       PIC 9(02)      COMP.
016500         10  WK-T-MIXED-CCY-FLAG  PIC X(01).
016600             88  WK-T-CCY-IS-MIXED        VALUE "Y".
016700
016800*------------------- LOCAL DATA AREA -----------------------*
016900 01  WK-C-LITERALS.
017000     05  C-REC-TYPE-IBAN          PIC X(04) VALUE "IBAN".
017100     05  C-REC-TYPE-BBAN          PIC X(04) VALUE "BBAN".
017200     05  C-REC-TYPE-CARD          PIC X(04) VALUE "CARD".
017300     05  C-CAT-IBAN               PIC 9(01) VALUE 1.
017400     05  C-CAT-BBAN               PIC 9(01) VALUE 2.
017500     05  C-CAT-CARD               PIC 9(01) VALUE 3.
017600     05  C-CAT-GRAND-TOTAL        PIC 9(01) VALUE 4.
017700     05  C-FUNC-PARSE             PIC X(04) VALUE "PARS".
017800     05  C-MIXED-CCY-MARKER       PIC X(02) VALUE "**".
017900
018000* ------------------ CALLED-ROUTINE LINKAGE RECORDS -------------*
018100*    WORKING-STORAGE COPIES OF THE SAME LAYOUTS THE CALLED
018200*    ROUTINES DECLARE IN THEIR OWN LINKAGE SECTIONS - THIS SHOP'S
018300*    USUAL WAY OF SHARING ONE RECORD SHAPE BETWEEN A CALLER'S
018400*    WORKING STORAGE AND A CALLEE'S LINKAGE SECTION.
018600     COPY IDVLINK.
018700
018900     COPY IDVLMON.
019000
019100****************
019200 LINKAGE SECTION.
019300****************
019400*    NONE - IDVMAIN IS THE TOP OF THE CALL CHAIN, INVOKED BY THE
019500*    JOB SCHEDULER WITH NO PARAMETERS.
019600
019700         EJECT
019800****************
019900 PROCEDURE DIVISION.
020000****************
020100 MAIN-MODULE.
020200     PERFORM A000-INITIALIZE-PROGRAM
020300        THRU A099-INITIALIZE-PROGRAM-EX.
020400     PERFORM B000-READ-IDENT-IN
020500        THRU B099-READ-IDENT-IN-EX.
020600     PERFORM C000-PROCESS-ONE-RECORD
020700        THRU C099-PROCESS-ONE-RECORD-EX
020800        UNTIL WK-C-END-OF-INPUT.
020900     PERFORM E000-PRINT-TOTALS-REPORT
021000        THRU E099-PRINT-TOTALS-REPORT-EX.
021100     PERFORM Z000-END-PROGRAM-ROUTINE
021200        THRU Z999-END-PROGRAM-ROUTINE-EX.
021300     GOBACK.
021400
021500*-----------------------------------------------------------------*
021600 A000-INITIALIZE-PROGRAM.
021700*-----------------------------------------------------------------*
021800     OPEN INPUT  IDENT-IN.
021900     IF NOT WK-C-SUCCESSFUL
022000        DISPLAY "IDVMAIN - OPEN FILE ERROR - IDENT-IN"
022100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022200        GO TO Y900-ABNORMAL-TERMINATION.
022300     OPEN OUTPUT VALID-OUT.
022400     IF NOT WK-C-SUCCESSFUL
022500        DISPLAY "IDVMAIN - OPEN FILE ERROR - VALID-OUT"
022600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022700        GO TO Y900-ABNORMAL-TERMINATION.
022800     OPEN OUTPUT TOTALS-RPT.
022900     IF NOT WK-C-SUCCESSFUL
023000        DISPLAY "IDVMAIN - OPEN FILE ERROR - TOTALS-RPT"
023100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023200        GO TO Y900-ABNORMAL-TERMINATION.
023300     PERFORM A100-INITIALIZE-TOTALS
023700        THRU A199-INITIALIZE-TOTALS-EX
023800        VARYING WK-X-CAT FROM 1 BY 1 UNTIL WK-X-CAT > 4.
023900 A099-INITIALIZE-PROGRAM-EX.
024000     EXIT.
024100*-----------------------------------------------------------------*
024200 A100-INITIALIZE-TOTALS.
024300*-----------------------------------------------------------------*
024400     MOVE ZERO                TO    WK-T-RECORDS-READ(WK-X-CAT)
024500                                    WK-T-RECORDS-VALID(WK-X-CAT)
024600                                    WK-T-RECORDS-REJECTED(WK-X-CAT)
024700                                    WK-T-TOTAL-AMOUNT(WK-X-CAT)
024800                                    WK-T-CCY-COUNT(WK-X-CAT).
024900     MOVE SPACES               TO    WK-T-CCY-CODE(WK-X-CAT).
025000     MOVE "N"                  TO    WK-T-MIXED-CCY-FLAG(WK-X-CAT).
025100 A199-INITIALIZE-TOTALS-EX.
025200     EXIT.
025300*-----------------------------------------------------------------*
025400 B000-READ-IDENT-IN.
025500*-----------------------------------------------------------------*
025600     READ IDENT-IN
025700        AT END
025800           MOVE "Y"           TO    WK-C-EOF-FLAG
025900     END-READ.
026000 B099-READ-IDENT-IN-EX.
026100     EXIT.
026200*-----------------------------------------------------------------*
026300 C000-PROCESS-ONE-RECORD.
026400*-----------------------------------------------------------------*
026500     EVALUATE IDVIREC-REC-TYPE
026600        WHEN C-REC-TYPE-IBAN
026700           PERFORM C100-PROCESS-IBAN-RECORD
026800              THRU C199-PROCESS-IBAN-RECORD-EX
026900        WHEN C-REC-TYPE-BBAN
027000           PERFORM C200-PROCESS-BBAN-RECORD
027100              THRU C299-PROCESS-BBAN-RECORD-EX
027200        WHEN C-REC-TYPE-CARD
027300           PERFORM C300-PROCESS-CARD-RECORD
027400              THRU C399-PROCESS-CARD-RECORD-EX
027500        WHEN OTHER
027600           CONTINUE
027700     END-EVALUATE.
027800     PERFORM B000-READ-IDENT-IN
027900        THRU B099-READ-IDENT-IN-EX.
028000 C099-PROCESS-ONE-RECORD-EX.
028100     EXIT.
028200*-----------------------------------------------------------------*
028300 C100-PROCESS-IBAN-RECORD.
028400*-----------------------------------------------------------------*
028500     MOVE C-CAT-IBAN           TO    WK-N-CAT-IDX.
028600     PERFORM D010-BUILD-CALL-RECORD
028700        THRU D019-BUILD-CALL-RECORD-EX.
028800     CALL "IDVIBAN" USING WK-C-IDV-RECORD.
028900     PERFORM D020-BUILD-OUTPUT-RECORD
029000        THRU D029-BUILD-OUTPUT-RECORD-EX.
029100     PERFORM D000-ACCUMULATE-TOTALS
029200        THRU D009-ACCUMULATE-TOTALS-EX.
029300     WRITE IDVOREC-RECORD.
029400 C199-PROCESS-IBAN-RECORD-EX.
029500     EXIT.
029600*-----------------------------------------------------------------*
029700 C200-PROCESS-BBAN-RECORD.
029800*-----------------------------------------------------------------*
029900     MOVE C-CAT-BBAN           TO    WK-N-CAT-IDX.
030000     PERFORM D010-BUILD-CALL-RECORD
030100        THRU D019-BUILD-CALL-RECORD-EX.
030200     CALL "IDVBBAN" USING WK-C-IDV-RECORD.
030300     PERFORM D020-BUILD-OUTPUT-RECORD
030400        THRU D029-BUILD-OUTPUT-RECORD-EX.
030500     PERFORM D000-ACCUMULATE-TOTALS
030600        THRU D009-ACCUMULATE-TOTALS-EX.
030700     WRITE IDVOREC-RECORD.
030800 C299-PROCESS-BBAN-RECORD-EX.
030900     EXIT.
031000*-----------------------------------------------------------------*
031100 C300-PROCESS-CARD-RECORD.
031200*-----------------------------------------------------------------*
031300     MOVE C-CAT-CARD           TO    WK-N-CAT-IDX.
031400     PERFORM D010-BUILD-CALL-RECORD
031500        THRU D019-BUILD-CALL-RECORD-EX.
031600     CALL "IDVCARD" USING WK-C-IDV-RECORD.
031700     PERFORM D020-BUILD-OUTPUT-RECORD
031800        THRU D029-BUILD-OUTPUT-RECORD-EX.
031900     PERFORM D000-ACCUMULATE-TOTALS
032000        THRU D009-ACCUMULATE-TOTALS-EX.
032100     WRITE IDVOREC-RECORD.
032200 C399-PROCESS-CARD-RECORD-EX.
032300     EXIT.
032400*-----------------------------------------------------------------*
032500*     LOAD THE SHARED LINKAGE RECORD FROM THE CURRENT IDENT-IN    *
032600*     RECORD, READY FOR THE CALL TO WHICHEVER VALIDATION ROUTINE  *
032700*     C100/C200/C300 SELECTS.                                    *
032800*-----------------------------------------------------------------*
032900 D010-BUILD-CALL-RECORD.
033000*-----------------------------------------------------------------*
033100     INITIALIZE WK-C-IDV-RECORD.
033200     MOVE IDVIREC-RAW-IDENTIFIER TO WK-C-IDV-RAW-ID.
033300     MOVE IDVIREC-AMOUNT-CCY   TO    WK-C-IDV-AMOUNT-CCY.
033400     MOVE IDVIREC-AMOUNT-VALUE TO    WK-C-IDV-AMOUNT-VAL.
033500 D019-BUILD-CALL-RECORD-EX.
033600     EXIT.
033700*-----------------------------------------------------------------*
033800*     TURN THE VALIDATION ROUTINE'S ANSWER INTO A VALID-OUT       *
033900*     RECORD.                                                     *
034000*-----------------------------------------------------------------*
034100 D020-BUILD-OUTPUT-RECORD.
034200*-----------------------------------------------------------------*
034300     MOVE IDVIREC-REC-TYPE     TO    IDVOREC-REC-TYPE.
034400     IF WK-C-IDV-VALID
034500        MOVE WK-C-IDV-CANONICAL  TO   IDVOREC-CANONICAL-ID
034600        MOVE WK-C-IDV-OBFUSCATED TO   IDVOREC-OBFUSCATED-ID
034700        MOVE "Y"                 TO   IDVOREC-VALID-FLAG
034800        MOVE SPACES              TO   IDVOREC-REASON-CODE
034900        PERFORM D050-CONVERT-TO-MINOR-UNITS
035000           THRU D059-CONVERT-TO-MINOR-UNITS-EX
035100     ELSE
035200        MOVE SPACES              TO   IDVOREC-CANONICAL-ID
035300        MOVE SPACES              TO   IDVOREC-OBFUSCATED-ID
035400        MOVE "N"                 TO   IDVOREC-VALID-FLAG
035500        MOVE WK-C-IDV-REASON-CD  TO   IDVOREC-REASON-CODE
035600        MOVE ZERO                TO   IDVOREC-AMOUNT-MINOR
035700     END-IF.
035800 D029-BUILD-OUTPUT-RECORD-EX.
035900     EXIT.
036000*-----------------------------------------------------------------*
036100*     TURN AMOUNT-VALUE (MAJOR UNITS, 2 DECIMALS) INTO A "CCCNNN. *
036200*     NN" TEXT AMOUNT AND CALL IDVMONEY'S PARS FUNCTION SO THE    *
036300*     BANKER'S-ROUNDING RULE IS APPLIED ON THE WAY TO MINOR       *
036400*     UNITS, PER THE AMOUNT-VALUE SPEC RULE.                      *
036500*-----------------------------------------------------------------*
036600 D050-CONVERT-TO-MINOR-UNITS.
036700*-----------------------------------------------------------------*
036800     COMPUTE WK-N-AMOUNT-SCALED = IDVIREC-AMOUNT-VALUE * 1000.
036900     DIVIDE WK-N-AMOUNT-SCALED BY 1000
037000        GIVING WK-N-AMOUNT-INTEGER
037100        REMAINDER WK-N-AMOUNT-FRACTION.
037200     COMPUTE WK-N-AMOUNT-INTEGER-DISP  = WK-N-AMOUNT-INTEGER.
037300     COMPUTE WK-N-AMOUNT-FRACTION-DISP = WK-N-AMOUNT-FRACTION.
037400     MOVE IDVIREC-AMOUNT-CCY     TO    WK-C-AMOUNT-TEXT-CCY.
037500     MOVE WK-N-AMOUNT-INTEGER-DISP  TO WK-C-AMOUNT-TEXT-INTEGER.
037600     MOVE WK-N-AMOUNT-FRACTION-DISP TO WK-C-AMOUNT-TEXT-FRACTION.
037700     MOVE WK-C-AMOUNT-TEXT-AREA  TO    WK-C-MONY-TEXT-IN.
037800     MOVE C-FUNC-PARSE           TO    WK-C-MONY-FUNCTION.
037900     CALL "IDVMONEY" USING WK-C-MONY-RECORD.
038000     MOVE WK-C-MONY-RESULT       TO    IDVOREC-AMOUNT-MINOR.
038100 D059-CONVERT-TO-MINOR-UNITS-EX.
038200     EXIT.
038300*-----------------------------------------------------------------*
038400*     UPDATE THE READ/VALID/REJECTED COUNTS AND THE AMOUNT TOTAL  *
038500*     FOR BOTH THE RECORD'S OWN CATEGORY AND THE GRAND TOTAL.      *
038600*-----------------------------------------------------------------*
038700 D000-ACCUMULATE-TOTALS.
038800*-----------------------------------------------------------------*
038900     ADD 1 TO WK-T-RECORDS-READ(WK-N-CAT-IDX)
039000              WK-T-RECORDS-READ(C-CAT-GRAND-TOTAL).
039100     IF WK-C-IDV-VALID
039200        ADD 1 TO WK-T-RECORDS-VALID(WK-N-CAT-IDX)
039300                 WK-T-RECORDS-VALID(C-CAT-GRAND-TOTAL)
039400        ADD IDVIREC-AMOUNT-VALUE
039500           TO WK-T-TOTAL-AMOUNT(WK-N-CAT-IDX)
039600              WK-T-TOTAL-AMOUNT(C-CAT-GRAND-TOTAL)
039700        MOVE WK-N-CAT-IDX        TO    WK-N-TRACK-IDX
039800        PERFORM D060-TRACK-CURRENCY
039900           THRU D069-TRACK-CURRENCY-EX
040000        MOVE C-CAT-GRAND-TOTAL   TO    WK-N-TRACK-IDX
040100        PERFORM D060-TRACK-CURRENCY
040200           THRU D069-TRACK-CURRENCY-EX
040300     ELSE
040400        ADD 1 TO WK-T-RECORDS-REJECTED(WK-N-CAT-IDX)
040500                 WK-T-RECORDS-REJECTED(C-CAT-GRAND-TOTAL)
040600     END-IF.
040700 D009-ACCUMULATE-TOTALS-EX.
040800     EXIT.
040900*-----------------------------------------------------------------*
041000*     NOTE THE FIRST CURRENCY CODE SEEN FOR WK-N-TRACK-IDX'S      *
041100*     CATEGORY, AND FLAG THE CATEGORY MIXED THE MOMENT A SECOND,  *
041200*     DIFFERENT CURRENCY CODE TURNS UP.                           *
041300*-----------------------------------------------------------------*
041400 D060-TRACK-CURRENCY.
041500*-----------------------------------------------------------------*
041600     IF WK-T-CCY-COUNT(WK-N-TRACK-IDX) = ZERO
041700        MOVE IDVIREC-AMOUNT-CCY  TO   WK-T-CCY-CODE(WK-N-TRACK-IDX)
041800        MOVE 1                   TO   WK-T-CCY-COUNT(WK-N-TRACK-IDX)
041900     ELSE
042000        IF IDVIREC-AMOUNT-CCY NOT = WK-T-CCY-CODE(WK-N-TRACK-IDX)
042100           MOVE "Y"          TO   WK-T-MIXED-CCY-FLAG(WK-N-TRACK-IDX)
042200        END-IF
042300     END-IF.
042400 D069-TRACK-CURRENCY-EX.
042500     EXIT.
042600*-----------------------------------------------------------------*
042700*     PRINT ONE LINE PER CATEGORY (IBAN, BBAN, CARD, GRAND-TOTAL, *
042800*     IN THAT FIXED ORDER) - THE ONLY CONTROL BREAK IN THIS RUN   *
042900*     IS END-OF-FILE, SINCE THE FOUR TOTALS HAVE BEEN KEPT        *
043000*     RUNNING THROUGHOUT THE READ LOOP.                           *
043100*-----------------------------------------------------------------*
043200 E000-PRINT-TOTALS-REPORT.
043300*-----------------------------------------------------------------*
043400     PERFORM E100-PRINT-CATEGORY-LINE
043500        THRU E199-PRINT-CATEGORY-LINE-EX
043600        VARYING WK-X-CAT FROM 1 BY 1 UNTIL WK-X-CAT > 4.
043700 E099-PRINT-TOTALS-REPORT-EX.
043800     EXIT.
043900*-----------------------------------------------------------------*
044000 E100-PRINT-CATEGORY-LINE.
044100*-----------------------------------------------------------------*
044200     MOVE SPACES                 TO   WK-P-TOTALS-LINE.
044300     MOVE WK-T-CATEGORY-OCC(WK-X-CAT)   TO WK-P-CATEGORY.
044400     MOVE WK-T-RECORDS-READ(WK-X-CAT)   TO WK-P-RECORDS-READ.
044500     MOVE WK-T-RECORDS-VALID(WK-X-CAT)  TO WK-P-RECORDS-VALID.
044600     MOVE WK-T-RECORDS-REJECTED(WK-X-CAT) TO WK-P-RECORDS-REJECTED.
044700     IF WK-T-CCY-IS-MIXED(WK-X-CAT)
044800        MOVE C-MIXED-CCY-MARKER  TO   WK-P-CCY-MARKER
044900     ELSE
045000        MOVE WK-T-CCY-CODE(WK-X-CAT) TO WK-P-CCY-MARKER
045100     END-IF.
045200     MOVE WK-T-TOTAL-AMOUNT(WK-X-CAT) TO WK-P-TOTAL-AMOUNT.
045300     WRITE WK-P-TOTALS-LINE.
045400 E199-PRINT-CATEGORY-LINE-EX.
045500     EXIT.
045600*-----------------------------------------------------------------*
045700 Y900-ABNORMAL-TERMINATION.
045800*-----------------------------------------------------------------*
045900     PERFORM Z000-END-PROGRAM-ROUTINE
046000        THRU Z999-END-PROGRAM-ROUTINE-EX.
046100     EXIT PROGRAM.
046200*-----------------------------------------------------------------*
046300 Z000-END-PROGRAM-ROUTINE.
046400*-----------------------------------------------------------------*
046500     CLOSE IDENT-IN.
046600     IF NOT WK-C-SUCCESSFUL
046700        DISPLAY "IDVMAIN - CLOSE FILE ERROR - IDENT-IN"
046800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046900     END-IF.
047000     CLOSE VALID-OUT.
047100     IF NOT WK-C-SUCCESSFUL
047200        DISPLAY "IDVMAIN - CLOSE FILE ERROR - VALID-OUT"
047300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047400     END-IF.
047500     CLOSE TOTALS-RPT.
047600     IF NOT WK-C-SUCCESSFUL
047700        DISPLAY "IDVMAIN - CLOSE FILE ERROR - TOTALS-RPT"
047800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047900     END-IF.
048000 Z999-END-PROGRAM-ROUTINE-EX.
048100     EXIT.
048200
048300******************************************************************
048400*************** END OF PROGRAM SOURCE  IDVMAIN ******************
048500******************************************************************
