000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     IDVLUHN.
000500 AUTHOR.         R. VAN MAELE.
000600 INSTALLATION.   ACCENTURE.
000700 DATE-WRITTEN.   12 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE PROVIDING THE MOD-10
001200*               (LUHN) CHECKSUM CALCULATION USED BY THE IDVCARD
001300*               PAYMENT-CARD VALIDATION ROUTINE.  BOTH CHECK
001400*               (VALIDATE AN EXISTING NUMBER) AND GENR (BUILD
001500*               A CHECK DIGIT FOR A NEW NUMBER) FUNCTIONS ARE
001600*               SUPPORTED.  NO FILE I-O IS PERFORMED.
001700*
001800*=================================================================
001900*
002000* HISTORY OF MODIFICATION:
002100*
002200*=================================================================
002300*
002400* MOD.#    INIT     DATE        DESCRIPTION
002500* ------   ------   ----------  -----------------------------------
002600* IDV011   ACNRVM   12/03/1991  - IDENTIFIER VALIDATION BATCH
002700*                                 - INITIAL VERSION
002800* IDV020   ACNTLW   14/05/1997  - GENR FUNCTION ADDED SO IDVCARD
002900*                                 CAN OFFER A CHECK-DIGIT-REPAIR
003000*                                 UTILITY TO DATA CLEANSING
003100* IDV030   ACNKPL   19/11/1998  - Y2K REMEDIATION SWEEP - NO DATE
003200*                                 FIELDS IN THIS ROUTINE, NO CHANGE
003300*                                 REQUIRED, RECOMPILED FOR RELEASE
003310* IDV038   ACNDBP   05/09/2000  - CORRECTED B200 GENR FUNCTION FOR
003320*                                 A 19-DIGIT INPUT STRING, HELPDESK
003330*                                 TICKET 2000-0164
003400*=================================================================
003500*
003600       ENVIRONMENT DIVISION.
003700*********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300***************
004400 DATA DIVISION.
004500***************
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER                       PIC X(24) VALUE
004900     "** PROGRAM IDVLUHN   **".
005000
005100* ------------------ PROGRAM WORKING STORAGE -------------------*
005200 01  WK-C-WORK-AREA.
005300     05  WK-C-ONE-DIGIT           PIC 9(01).
005400     05  WK-C-DOUBLE-FLAG         PIC X(01).
005500         88  WK-C-DOUBLE-THIS-ONE          VALUE "Y".
005600
005700*    NUMERIC VIEW OF THE SAME BYTE, USED BY B200 WHEN A TRIAL
005800*    CHECK DIGIT OF ZERO IS APPENDED FOR THE GENR FUNCTION
005900 01  WK-C-WORK-AREA-NUM REDEFINES WK-C-WORK-AREA.
006000     05  WK-N-WORK-AREA-NUM       PIC 9(02).
006100
006200 01  WK-N-WORK-AREA.
006300     05  WK-N-POS-FROM-RIGHT      PIC 9(02)  COMP.
006400     05  WK-N-DIGIT-IDX           PIC 9(02)  COMP.
006500     05  WK-N-DIGIT-VALUE         PIC 9(02)  COMP.
006600     05  WK-N-DOUBLED-VALUE       PIC 9(02)  COMP.
006700     05  WK-N-DIGIT-SUM           PIC 9(04)  COMP.
006800     05  WK-N-TRIAL-SUM           PIC 9(04)  COMP.
006900     05  WK-N-CHECK-DIGIT         PIC 9(01)  COMP.
007000
007100*    THE WORKING SUM AND ITS TRIAL COUNTERPART VIEWED AS A
007200*    SINGLE PACKED PAIR - USED ONLY FOR THE ABEND SNAP DUMP
007300 01  WK-C-SUM-PAIR REDEFINES WK-N-DIGIT-SUM.
007400     05  FILLER                   PIC X(02).
007500
007600*------------------- LOCAL DATA AREA -----------------------*
007700 01  WK-C-LITERALS.
007800     05  C-FUNC-CHECK             PIC X(04) VALUE "CHCK".
007900     05  C-FUNC-GENERATE          PIC X(04) VALUE "GENR".
008000
008100*    THE TWO VALID FUNCTION CODES AS AN INDEXED TABLE, HELD
008200*    HERE FOR CONSISTENCY WITH THE OTHER IDV ROUTINES
008300 01  WK-C-LITERALS-TBL REDEFINES WK-C-LITERALS.
008400     05  WK-C-LITERALS-OCC        PIC X(04) OCCURS 2 TIMES
008500                                  INDEXED BY WK-X-FUNC.
008600
008700****************
008800 LINKAGE SECTION.
008900****************
009000     COPY IDVLLUH.
009100
009200         EJECT
009300****************************************
009400 PROCEDURE DIVISION USING WK-C-LUHN-RECORD.
009500****************************************
009600 MAIN-MODULE.
009700     PERFORM A000-DISPATCH-FUNCTION
009800        THRU A099-DISPATCH-FUNCTION-EX.
009900     EXIT PROGRAM.
010000
010100*-----------------------------------------------------------------*
010200 A000-DISPATCH-FUNCTION.
010300*-----------------------------------------------------------------*
010400     MOVE "N"                 TO    WK-C-LUHN-VALID-FLAG.
010500     MOVE ZERO                TO    WK-C-LUHN-CHECK-DIGIT.
010600     EVALUATE WK-C-LUHN-FUNCTION
010700        WHEN C-FUNC-CHECK
010800           PERFORM B000-VALIDATE-LUHN-NUMBER
010900              THRU B099-VALIDATE-LUHN-NUMBER-EX
011000        WHEN C-FUNC-GENERATE
011100           PERFORM B200-GENERATE-CHECK-DIGIT
011200              THRU B299-GENERATE-CHECK-DIGIT-EX
011300        WHEN OTHER
011400           CONTINUE
011500     END-EVALUATE.
011600 A099-DISPATCH-FUNCTION-EX.
011700     EXIT.
011800*-----------------------------------------------------------------*
011900*     VALIDATE AN EXISTING NUMBER (INCLUDING ITS OWN CHECK        *
012000*     DIGIT) BY THE MOD-10 (LUHN) RULE - VALID IFF THE WEIGHTED   *
012100*     DIGIT SUM IS EVENLY DIVISIBLE BY 10.                        *
012200*-----------------------------------------------------------------*
012300 B000-VALIDATE-LUHN-NUMBER.
012400*-----------------------------------------------------------------*
012500     PERFORM C000-SUM-WEIGHTED-DIGITS
012600        THRU C099-SUM-WEIGHTED-DIGITS-EX.
012700     PERFORM B050-TEST-SUM-DIVISIBLE-BY-10
012800        THRU B059-TEST-SUM-DIVISIBLE-BY-10-EX.
012900 B099-VALIDATE-LUHN-NUMBER-EX.
013000     EXIT.
013100*-----------------------------------------------------------------*
013200 B050-TEST-SUM-DIVISIBLE-BY-10.
013300*-----------------------------------------------------------------*
013400     DIVIDE WK-N-DIGIT-SUM BY 10 GIVING WK-N-TRIAL-SUM
013500        REMAINDER WK-N-DIGIT-VALUE.
013600     IF WK-N-DIGIT-VALUE = ZERO
013700        MOVE "Y"              TO    WK-C-LUHN-VALID-FLAG
013800     END-IF.
013900 B059-TEST-SUM-DIVISIBLE-BY-10-EX.
014000     EXIT.
014100*-----------------------------------------------------------------*
014200*     BUILD A CHECK DIGIT FOR A CANDIDATE NUMBER (CHECK DIGIT     *
014300*     REMOVED).  A TRIAL ZERO IS APPENDED, THE SAME WEIGHTED      *
014400*     SUM IS TAKEN, AND CHECKDIGIT = (SUM * 9) MOD 10.            *
014500*-----------------------------------------------------------------*
014600 B200-GENERATE-CHECK-DIGIT.
014700*-----------------------------------------------------------------*
014800     ADD 1                    TO    WK-C-LUHN-LENGTH.
014900     MOVE "0"                 TO WK-C-LUHN-DIGITS(WK-C-LUHN-LENGTH:1).
015000     PERFORM C000-SUM-WEIGHTED-DIGITS
015100        THRU C099-SUM-WEIGHTED-DIGITS-EX.
015200     COMPUTE WK-N-TRIAL-SUM = WK-N-DIGIT-SUM * 9.
015300     DIVIDE WK-N-TRIAL-SUM BY 10 GIVING WK-N-DIGIT-VALUE
015400        REMAINDER WK-N-CHECK-DIGIT.
015500     MOVE WK-N-CHECK-DIGIT    TO    WK-C-LUHN-CHECK-DIGIT.
015600     SUBTRACT 1               FROM  WK-C-LUHN-LENGTH.
015700 B299-GENERATE-CHECK-DIGIT-EX.
015800     EXIT.
015900*-----------------------------------------------------------------*
016000*     SUM THE DIGITS OF WK-C-LUHN-DIGITS (LEFT-JUSTIFIED,         *
016100*     WK-C-LUHN-LENGTH BYTES LONG), DOUBLING EVERY SECOND         *
016200*     DIGIT COUNTED FROM THE RIGHTMOST DIGIT.                     *
016300*-----------------------------------------------------------------*
016400 C000-SUM-WEIGHTED-DIGITS.
016500*-----------------------------------------------------------------*
016600     MOVE ZERO                TO    WK-N-DIGIT-SUM.
016700     PERFORM C100-SUM-ONE-DIGIT
016800        THRU C199-SUM-ONE-DIGIT-EX
016900        VARYING WK-N-DIGIT-IDX FROM WK-C-LUHN-LENGTH BY -1
017000        UNTIL WK-N-DIGIT-IDX < 1.
017100 C099-SUM-WEIGHTED-DIGITS-EX.
017200     EXIT.
017300*-----------------------------------------------------------------*
017400 C100-SUM-ONE-DIGIT.
017500*-----------------------------------------------------------------*
017600     COMPUTE WK-N-POS-FROM-RIGHT = WK-C-LUHN-LENGTH
017700        - WK-N-DIGIT-IDX + 1.
017800     MOVE WK-C-LUHN-DIGITS(WK-N-DIGIT-IDX:1) TO WK-N-DIGIT-VALUE.
017900     MOVE "N"                 TO    WK-C-DOUBLE-FLAG.
018000     DIVIDE WK-N-POS-FROM-RIGHT BY 2 GIVING WK-N-TRIAL-SUM
018100        REMAINDER WK-N-CHECK-DIGIT.
018200     IF WK-N-CHECK-DIGIT = ZERO
018300        MOVE "Y"              TO    WK-C-DOUBLE-FLAG
018400     END-IF.
018500     IF WK-C-DOUBLE-THIS-ONE
018600        COMPUTE WK-N-DOUBLED-VALUE = WK-N-DIGIT-VALUE * 2
018700        IF WK-N-DOUBLED-VALUE > 9
018800           SUBTRACT 9         FROM  WK-N-DOUBLED-VALUE
018900        END-IF
019000        ADD WK-N-DOUBLED-VALUE TO    WK-N-DIGIT-SUM
019100     ELSE
019200        ADD WK-N-DIGIT-VALUE  TO    WK-N-DIGIT-SUM
019300     END-IF.
019400 C199-SUM-ONE-DIGIT-EX.
019500     EXIT.
019600
019700******************************************************************
019800*************** END OF PROGRAM SOURCE  IDVLUHN *****************
019900******************************************************************
