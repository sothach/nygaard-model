000100* IDVLLUH.cpybk
000200* HISTORY OF MODIFICATION:
000300* ==========================================================================
000400* MOD.#   INIT     DATE        DESCRIPTION
000500* --------------------------------------------------------------------------
000600* IDV007  ACNRVM   11/03/1991  - IDENTIFIER VALIDATION BATCH
000700*                                LINKAGE FOR THE LUHN CHECKSUM
000800*                                ROUTINE (IDVLUHN)
000900* --------------------------------------------------------------------------
001000 01  WK-C-LUHN-RECORD.
001100     05  WK-C-LUHN-FUNCTION       PIC X(04).
001200*                                 CHCK = VALIDATE  GENR = CHECK DIGIT
001300     05  WK-C-LUHN-DIGITS         PIC X(19).
001400*                                 GENR - DIGITS EXCLUDE CHECK DIGIT
001500     05  WK-C-LUHN-LENGTH         PIC 9(02).
001600     05  WK-C-LUHN-VALID-FLAG     PIC X(01).
001700     05  WK-C-LUHN-CHECK-DIGIT    PIC 9(01).
