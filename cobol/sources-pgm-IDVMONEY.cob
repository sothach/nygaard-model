000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     IDVMONEY.
000500 AUTHOR.         R. VAN MAELE.
000600 INSTALLATION.   ACCENTURE.
000700 DATE-WRITTEN.   22 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE PROVIDING THE MONETARY
001200*               AMOUNT PRIMITIVES (PARSE, ADD, SUBTRACT, NEGATE,
001300*               MULTIPLY, DIVIDE, COMPARE, ABSOLUTE VALUE, IS-
001400*               ZERO) SHARED ACROSS THE IDENTIFIER VALIDATION
001500*               BATCH.  AN AMOUNT IS ALWAYS AN INTEGER COUNT OF
001600*               MINOR CURRENCY UNITS (CENTS) HELD PACKED - NO
001700*               FLOATING-POINT ITEM IS USED ANYWHERE IN THIS
001800*               ROUTINE.  ONLY THE PARSE FUNCTION IS CALLED BY
001900*               THE CURRENT VALIDATION FLOWS (TO TURN AN INPUT
002000*               AMOUNT INTO MINOR UNITS) - THE REMAINING ENTRY
002100*               POINTS ARE CARRIED FOR COMPLETENESS AND FOR USE
002200*               BY FUTURE CALLERS.  NO FILE I-O IS PERFORMED.
002300*
002400*=================================================================
002500*
002600* HISTORY OF MODIFICATION:
002700*
002800*=================================================================
002900*
003000* MOD.#    INIT     DATE        DESCRIPTION
003100* ------   ------   ----------  -----------------------------------
003200* IDV015   ACNRVM   22/03/1991  - IDENTIFIER VALIDATION BATCH
003300*                                 - INITIAL VERSION - PARS/ADD/SUB/
003400*                                   NEG FUNCTIONS ONLY
003500* IDV019   ACNTLW   02/06/1997  - ADDED MULT/DIV/CMP/ABS/ZERO
003600*                                 FUNCTIONS FOR THE RECONCILIATION
003700*                                 PROJECT'S REUSE OF THIS ROUTINE
003800* IDV021   ACNPHT   03/02/1998  - ADDED WK-C-MONY-COMPARE-RC TO
003900*                                 THE LINKAGE FOR CMP/ZERO
004000* IDV034   ACNKPL   19/11/1998  - Y2K REMEDIATION SWEEP - NO DATE
004100*                                 FIELDS IN THIS ROUTINE, NO CHANGE
004200*                                 REQUIRED, RECOMPILED FOR RELEASE
004210* IDV040   ACNDBP   17/10/2002  - CORRECTED A250 ROUND-HALF-EVEN FOR
004220*                                 A NEGATIVE AMOUNT EXACTLY ON THE
004230*                                 HALFWAY POINT, HELPDESK TICKET
004240*                                 2002-0388
004300*=================================================================
004400*
004500       ENVIRONMENT DIVISION.
004600*********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-AS400.
004900 OBJECT-COMPUTER. IBM-AS400.
005000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005100
005200***************
005300 DATA DIVISION.
005400***************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                       PIC X(24) VALUE
005800     "** PROGRAM IDVMONEY  **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100*    PARSE WORK AREA - WK-C-MONY-TEXT-IN IS COPIED HERE SO THE
006200*    CURRENCY CODE, INTEGER AND FRACTION PORTIONS OF THE
006300*    "CCCNNN.NN" TEXT CAN BE ADDRESSED BY NAME.
006400 01  WK-C-PARSE-AREA.
006500     05  WK-C-PARSE-CCY           PIC X(03).
006600     05  WK-C-PARSE-INTEGER       PIC X(11).
006700     05  WK-C-PARSE-DOT           PIC X(01).
006800     05  WK-C-PARSE-FRACTION      PIC X(03).
006900
007000 01  WK-C-FLAGS.
007100     05  WK-C-CCY-MATCH           PIC X(01).
007200         88  WK-C-CCY-DOES-MATCH          VALUE "Y".
007300
007400 01  WK-N-WORK-AREA.
007500     05  WK-N-INTEGER-PART        PIC 9(11)      COMP-3.
007600     05  WK-N-FRACTION-NUM        PIC 9(03)      COMP-3.
007700     05  WK-N-THOUSANDTHS-VALUE   PIC S9(15)     COMP-3.
007800     05  WK-N-HUNDREDTHS-VALUE    PIC S9(15)     COMP-3.
007900     05  WK-N-DISCARD-DIGIT       PIC 9(01)      COMP.
008000     05  WK-N-PARITY-CHECK        PIC 9(01)      COMP.
008100     05  WK-N-DUMMY-QUOTIENT      PIC S9(15)     COMP-3.
008200     05  WK-N-ROUNDED-RESULT      PIC S9(15)     COMP-3.
008300     05  WK-N-FRACTION-REMAINDER  PIC S9(04)     COMP-3.
008400
008500*    THE MULTIPLY/DIVIDE WORK VALUE, HELD TO FOUR DECIMAL PLACES
008600*    SO THE DISCARDED FRACTION IS AVAILABLE FOR HAND ROUNDING.
008700 01  WK-N-CALC-VALUE              PIC S9(15)V9(04) COMP-3.
008800
008900*    THE SAME BYTES VIEWED AS A SCALED INTEGER (VALUE * 10000)
009000*    SO A250/A450 CAN TEST AND ROUND THE DISCARDED DIGITS BY
009100*    ORDINARY INTEGER DIVIDE/REMAINDER, WITH NO INTRINSIC
009200*    FUNCTION AND NO ANSI-2002 ROUNDED-MODE PHRASE.
009300 01  WK-N-CALC-SCALED REDEFINES WK-N-CALC-VALUE
009400                              PIC S9(19)     COMP-3.
009500
009600*------------------- LOCAL DATA AREA -----------------------*
009700 01  WK-C-LITERALS.
009800     05  C-FUNC-PARSE             PIC X(04) VALUE "PARS".
009900     05  C-FUNC-ADD               PIC X(04) VALUE "ADD ".
010000     05  C-FUNC-SUBTRACT          PIC X(04) VALUE "SUB ".
010100     05  C-FUNC-NEGATE            PIC X(04) VALUE "NEG ".
010200     05  C-FUNC-MULTIPLY          PIC X(04) VALUE "MULT".
010300     05  C-FUNC-DIVIDE            PIC X(04) VALUE "DIV ".
010400     05  C-FUNC-COMPARE           PIC X(04) VALUE "CMP ".
010500     05  C-FUNC-ABSOLUTE          PIC X(04) VALUE "ABS ".
010600     05  C-FUNC-IS-ZERO           PIC X(04) VALUE "ZERO".
010700     05  C-ERR-DIVIDE-ZERO        PIC X(02) VALUE "DZ".
010800     05  C-ERR-CURRENCY-MISMATCH  PIC X(02) VALUE "CY".
010900
011000*    THE NINE VALID FUNCTION CODES, VIEWED AS A TABLE, HELD HERE
011100*    FOR CONSISTENCY WITH THE OTHER IDV ROUTINES.
011200 01  WK-C-LITERALS-TBL REDEFINES WK-C-LITERALS.
011300     05  WK-C-LITERALS-OCC        PIC X(04) OCCURS 9 TIMES
011400                                  INDEXED BY WK-X-FUNC.
011500
011600*    RAW-BYTE VIEW OF THE WORK COUNTERS - USED ONLY WHEN THE
011700*    WORK AREA IS DISPLAYED FOR ABEND DIAGNOSTICS.
011800 01  WK-C-WORK-AREA-DUMP REDEFINES WK-N-WORK-AREA.
011900     05  FILLER                   PIC X(59).
012000
012100****************
012200 LINKAGE SECTION.
012300****************
012400     COPY IDVLMON.
012500
012600         EJECT
012700****************************************
012800 PROCEDURE DIVISION USING WK-C-MONY-RECORD.
012900****************************************
013000 MAIN-MODULE.
013100     PERFORM A100-DISPATCH-FUNCTION
013200        THRU A199-DISPATCH-FUNCTION-EX.
013300     EXIT PROGRAM.
013400
013500*-----------------------------------------------------------------*
013600 A100-DISPATCH-FUNCTION.
013700*-----------------------------------------------------------------*
013800     MOVE SPACES              TO    WK-C-MONY-ERROR-CD.
013900     EVALUATE WK-C-MONY-FUNCTION
014000        WHEN C-FUNC-PARSE
014100           PERFORM A200-PARSE-AMOUNT
014200              THRU A299-PARSE-AMOUNT-EX
014300        WHEN C-FUNC-ADD
014400           PERFORM A300-ADD-AMOUNT
014500              THRU A399-ADD-AMOUNT-EX
014600        WHEN C-FUNC-SUBTRACT
014700           PERFORM A350-SUBTRACT-AMOUNT
014800              THRU A399-SUBTRACT-AMOUNT-EX
014900        WHEN C-FUNC-NEGATE
015000           PERFORM A400-NEGATE-AMOUNT
015100              THRU A499-NEGATE-AMOUNT-EX
015200        WHEN C-FUNC-MULTIPLY
015300           PERFORM A500-MULTIPLY-AMOUNT
015400              THRU A599-MULTIPLY-AMOUNT-EX
015500        WHEN C-FUNC-DIVIDE
015600           PERFORM A600-DIVIDE-AMOUNT
015700              THRU A699-DIVIDE-AMOUNT-EX
015800        WHEN C-FUNC-COMPARE
015900           PERFORM A700-COMPARE-AMOUNT
016000              THRU A799-COMPARE-AMOUNT-EX
016100        WHEN C-FUNC-ABSOLUTE
016200           PERFORM A800-ABS-AMOUNT
016300              THRU A899-ABS-AMOUNT-EX
016400        WHEN C-FUNC-IS-ZERO
016500           PERFORM A900-IS-ZERO-AMOUNT
016600              THRU A999-IS-ZERO-AMOUNT-EX
016700        WHEN OTHER
016800           CONTINUE
016900     END-EVALUATE.
017000 A199-DISPATCH-FUNCTION-EX.
017100     EXIT.
017200*-----------------------------------------------------------------*
017300*     PARSE A "CCCNNN.NN" TEXT AMOUNT.  THE TEXT CARRIES THREE    *
017400*     FRACTION DIGITS SO A GENUINE HALF-EVEN TIE (THOUSANDTHS     *
017500*     DIGIT OF EXACTLY 5) CAN OCCUR WHEN ROUNDING TO 2 DECIMALS.  *
017600*     NO SIGN IS CARRIED BY THIS TEXT FORMAT.                     *
017700*-----------------------------------------------------------------*
017800 A200-PARSE-AMOUNT.
017900*-----------------------------------------------------------------*
018000     MOVE WK-C-MONY-TEXT-IN    TO    WK-C-PARSE-AREA.
018100     MOVE WK-C-PARSE-CCY       TO    WK-C-MONY-CCY-1.
018200     MOVE WK-C-PARSE-INTEGER   TO    WK-N-INTEGER-PART.
018300     MOVE WK-C-PARSE-FRACTION  TO    WK-N-FRACTION-NUM.
018400     COMPUTE WK-N-THOUSANDTHS-VALUE =
018500        WK-N-INTEGER-PART * 1000 + WK-N-FRACTION-NUM.
018600     PERFORM A250-ROUND-HALF-EVEN
018700        THRU A259-ROUND-HALF-EVEN-EX.
018800     MOVE WK-N-HUNDREDTHS-VALUE TO WK-C-MONY-RESULT.
018900 A299-PARSE-AMOUNT-EX.
019000     EXIT.
019100*-----------------------------------------------------------------*
019200*     DIVIDE THE THOUSANDTHS VALUE BY 10 TO GET THE UNROUNDED     *
019300*     HUNDREDTHS VALUE AND THE DISCARDED DIGIT; ON AN EXACT TIE   *
019400*     (DISCARDED DIGIT = 5) ROUND TO THE NEAREST EVEN HUNDREDTHS  *
019500*     VALUE, OTHERWISE ROUND THE ORDINARY WAY.                    *
019600*-----------------------------------------------------------------*
019700 A250-ROUND-HALF-EVEN.
019800*-----------------------------------------------------------------*
019900     DIVIDE WK-N-THOUSANDTHS-VALUE BY 10
020000        GIVING WK-N-HUNDREDTHS-VALUE
020100        REMAINDER WK-N-DISCARD-DIGIT.
020200     IF WK-N-DISCARD-DIGIT > 5
020300        ADD 1               TO    WK-N-HUNDREDTHS-VALUE
020400     ELSE
020500        IF WK-N-DISCARD-DIGIT = 5
020600           DIVIDE WK-N-HUNDREDTHS-VALUE BY 2
020700              GIVING WK-N-DUMMY-QUOTIENT
020800              REMAINDER WK-N-PARITY-CHECK
020900           IF WK-N-PARITY-CHECK NOT = ZERO
021000              ADD 1         TO    WK-N-HUNDREDTHS-VALUE
021100           END-IF
021200        END-IF
021300     END-IF.
021400 A259-ROUND-HALF-EVEN-EX.
021500     EXIT.
021600*-----------------------------------------------------------------*
021700*     ADD - BOTH OPERANDS MUST SHARE THE SAME CURRENCY.           *
021800*-----------------------------------------------------------------*
021900 A300-ADD-AMOUNT.
022000*-----------------------------------------------------------------*
022100     IF WK-C-MONY-CCY-1 NOT = WK-C-MONY-CCY-2
022200        MOVE C-ERR-CURRENCY-MISMATCH TO WK-C-MONY-ERROR-CD
022300     ELSE
022400        COMPUTE WK-C-MONY-RESULT =
022500           WK-C-MONY-AMT-1 + WK-C-MONY-AMT-2
022600     END-IF.
022700 A399-ADD-AMOUNT-EX.
022800     EXIT.
022900*-----------------------------------------------------------------*
023000*     SUBTRACT - BOTH OPERANDS MUST SHARE THE SAME CURRENCY.      *
023100*-----------------------------------------------------------------*
023200 A350-SUBTRACT-AMOUNT.
023300*-----------------------------------------------------------------*
023400     IF WK-C-MONY-CCY-1 NOT = WK-C-MONY-CCY-2
023500        MOVE C-ERR-CURRENCY-MISMATCH TO WK-C-MONY-ERROR-CD
023600     ELSE
023700        COMPUTE WK-C-MONY-RESULT =
023800           WK-C-MONY-AMT-1 - WK-C-MONY-AMT-2
023900     END-IF.
024000 A399-SUBTRACT-AMOUNT-EX.
024100     EXIT.
024200*-----------------------------------------------------------------*
024300 A400-NEGATE-AMOUNT.
024400*-----------------------------------------------------------------*
024500     COMPUTE WK-C-MONY-RESULT = WK-C-MONY-AMT-1 * -1.
024600 A499-NEGATE-AMOUNT-EX.
024700     EXIT.
024800*-----------------------------------------------------------------*
024900*     MULTIPLY - ROUND( (AMT-1 * AMT-2) / 100 ), ROUND-HALF-UP.   *
025000*     A ZERO SECOND OPERAND IS TREATED AS A DIVIDE-BY-ZERO ERROR, *
025100*     MATCHING THE REFERENCE ROUTINE'S OWN GUARD CONDITION.       *
025200*-----------------------------------------------------------------*
025300 A500-MULTIPLY-AMOUNT.
025400*-----------------------------------------------------------------*
025500     IF WK-C-MONY-AMT-2 = ZERO
025600        MOVE C-ERR-DIVIDE-ZERO TO WK-C-MONY-ERROR-CD
025700     ELSE
025800        COMPUTE WK-N-CALC-VALUE =
025900           (WK-C-MONY-AMT-1 * WK-C-MONY-AMT-2) / 100
026000        PERFORM A450-ROUND-HALF-UP
026100           THRU A459-ROUND-HALF-UP-EX
026200        MOVE WK-N-ROUNDED-RESULT TO WK-C-MONY-RESULT
026300     END-IF.
026400 A599-MULTIPLY-AMOUNT-EX.
026500     EXIT.
026600*-----------------------------------------------------------------*
026700*     TAKE THE DISCARDED FOUR-DECIMAL-PLACE FRACTION OF THE       *
026800*     MULTIPLY/DIVIDE WORK VALUE AND ROUND THE ORDINARY (HALF-UP, *
026900*     AWAY FROM ZERO) WAY.                                        *
027000*-----------------------------------------------------------------*
027100 A450-ROUND-HALF-UP.
027200*-----------------------------------------------------------------*
027300     DIVIDE WK-N-CALC-SCALED BY 10000
027400        GIVING WK-N-ROUNDED-RESULT
027500        REMAINDER WK-N-FRACTION-REMAINDER.
027600     IF WK-N-FRACTION-REMAINDER >= 5000
027700        ADD 1               TO    WK-N-ROUNDED-RESULT
027800     END-IF.
027900     IF WK-N-FRACTION-REMAINDER <= -5000
028000        SUBTRACT 1          FROM  WK-N-ROUNDED-RESULT
028100     END-IF.
028200 A459-ROUND-HALF-UP-EX.
028300     EXIT.
028400*-----------------------------------------------------------------*
028500*     DIVIDE - ROUND( (AMT-1 / AMT-2) * 100 ), ROUND-HALF-UP.     *
028600*     A ZERO SECOND OPERAND IS A HARD DIVIDE-BY-ZERO ERROR.       *
028700*-----------------------------------------------------------------*
028800 A600-DIVIDE-AMOUNT.
028900*-----------------------------------------------------------------*
029000     IF WK-C-MONY-AMT-2 = ZERO
029100        MOVE C-ERR-DIVIDE-ZERO TO WK-C-MONY-ERROR-CD
029200     ELSE
029300        COMPUTE WK-N-CALC-VALUE =
029400           (WK-C-MONY-AMT-1 / WK-C-MONY-AMT-2) * 100
029500        PERFORM A450-ROUND-HALF-UP
029600           THRU A459-ROUND-HALF-UP-EX
029700        MOVE WK-N-ROUNDED-RESULT TO WK-C-MONY-RESULT
029800     END-IF.
029900 A699-DIVIDE-AMOUNT-EX.
030000     EXIT.
030100*-----------------------------------------------------------------*
030200*     COMPARE - BOTH OPERANDS MUST SHARE THE SAME CURRENCY.       *
030300*     RESULT IS -1 / 0 / +1, PER THE LINKAGE COMMENT.             *
030400*-----------------------------------------------------------------*
030500 A700-COMPARE-AMOUNT.
030600*-----------------------------------------------------------------*
030700     IF WK-C-MONY-CCY-1 NOT = WK-C-MONY-CCY-2
030800        MOVE C-ERR-CURRENCY-MISMATCH TO WK-C-MONY-ERROR-CD
030900     ELSE
031000        EVALUATE TRUE
031100           WHEN WK-C-MONY-AMT-1 < WK-C-MONY-AMT-2
031200              MOVE -1        TO    WK-C-MONY-COMPARE-RC
031300           WHEN WK-C-MONY-AMT-1 > WK-C-MONY-AMT-2
031400              MOVE 1         TO    WK-C-MONY-COMPARE-RC
031500           WHEN OTHER
031600              MOVE 0         TO    WK-C-MONY-COMPARE-RC
031700        END-EVALUATE
031800     END-IF.
031900 A799-COMPARE-AMOUNT-EX.
032000     EXIT.
032100*-----------------------------------------------------------------*
032200 A800-ABS-AMOUNT.
032300*-----------------------------------------------------------------*
032400     IF WK-C-MONY-AMT-1 < ZERO
032500        COMPUTE WK-C-MONY-RESULT = WK-C-MONY-AMT-1 * -1
032600     ELSE
032700        MOVE WK-C-MONY-AMT-1  TO    WK-C-MONY-RESULT
032800     END-IF.
032900 A899-ABS-AMOUNT-EX.
033000     EXIT.
033100*-----------------------------------------------------------------*
033200*     IS-ZERO - COMPARE-RC = 1 WHEN THE AMOUNT IS ZERO, 0         *
033300*     OTHERWISE, PER THE LINKAGE COMMENT "1=ZERO".                *
033400*-----------------------------------------------------------------*
033500 A900-IS-ZERO-AMOUNT.
033600*-----------------------------------------------------------------*
033700     IF WK-C-MONY-AMT-1 = ZERO
033800        MOVE 1                TO    WK-C-MONY-COMPARE-RC
033900     ELSE
034000        MOVE 0                TO    WK-C-MONY-COMPARE-RC
034100     END-IF.
034200 A999-IS-ZERO-AMOUNT-EX.
034300     EXIT.
034400
034500******************************************************************
034600*************** END OF PROGRAM SOURCE  IDVMONEY *****************
034700******************************************************************
