000100******************************************************************
000200*    IDVCMWS - COMMON WORKING STORAGE - FILE STATUS CONDITIONS   *
000300******************************************************************
000400*                                                                *
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* MOD.#   INIT   DATE       DESCRIPTION                          *
000800* ------  ------ ---------- ----------------------------------- *
000900* IDV001  ACNRVM 04/03/1991 - IDENTIFIER VALIDATION BATCH        *
001000*                             - INITIAL VERSION, LIFTED FROM     *
001100*                               THE ASCMWS COMMON COPYBOOK       *
001200* IDV014  ACNKPL 19/11/1998 - Y2K REMEDIATION - WK-C-RUN-DATE    *
001300*                             EXPANDED TO 4-DIGIT CENTURY        *
001400*----------------------------------------------------------------*
001500 01  WK-C-FILE-STATUS            PIC X(02).
001600     88  WK-C-SUCCESSFUL                     VALUE "00".
001700     88  WK-C-DUPLICATE-KEY                  VALUE "02" "22".
001800     88  WK-C-END-OF-FILE                    VALUE "10".
001900     88  WK-C-RECORD-NOT-FOUND               VALUE "23".
002000     88  WK-C-BOUNDARY-VIOLATION             VALUE "34" "44".
002100
002200 01  WK-C-RUN-DATE.
002300     05  WK-C-RUN-CCYY            PIC 9(04).
002400     05  WK-C-RUN-MM              PIC 9(02).
002500     05  WK-C-RUN-DD              PIC 9(02).
002600
002700 01  WK-N-COMMON-CTR              PIC 9(05)  COMP  .
