000100* IDVLMON.cpybk
000200* HISTORY OF MODIFICATION:
000300* ==========================================================================
000400* MOD.#   INIT     DATE        DESCRIPTION
000500* --------------------------------------------------------------------------
000600* IDV008  ACNRVM   11/03/1991  - IDENTIFIER VALIDATION BATCH
000700*                                LINKAGE FOR THE MONETARY AMOUNT
000800*                                ROUTINE (IDVMONEY)
000900* IDV021  ACNPHT   03/02/1998  - ADDED WK-C-MONY-COMPARE-RC FOR
001000*                                THE COMPARE/IS-ZERO FUNCTIONS
001100* --------------------------------------------------------------------------
001200 01  WK-C-MONY-RECORD.
001300     05  WK-C-MONY-FUNCTION       PIC X(04).
001400*                                 PARS ADD  SUB  NEG  MULT DIV
001500*                                 CMP  ABS  ZERO
001600     05  WK-C-MONY-CCY-1          PIC X(03).
001700     05  WK-C-MONY-CCY-2          PIC X(03).
001800     05  WK-C-MONY-TEXT-IN        PIC X(18).
001900*                                 PARS ONLY - "CCCNNN.NN" STRING
002000     05  WK-C-MONY-AMT-1          PIC S9(15) COMP-3.
002100     05  WK-C-MONY-AMT-2          PIC S9(15) COMP-3.
002200     05  WK-C-MONY-RESULT         PIC S9(15) COMP-3.
002300     05  WK-C-MONY-COMPARE-RC     PIC S9(01).
002400*                                 -1  0  +1  (CMP)   1=ZERO (ZERO)
002500     05  WK-C-MONY-ERROR-CD       PIC X(02).
002600*                                 SPACES, OR "DZ" DIVIDE BY ZERO,
002700*                                 "CY" CURRENCY MISMATCH
