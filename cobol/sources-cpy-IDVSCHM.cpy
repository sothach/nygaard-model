000100******************************************************************
000200*    IDVSCHM - IBAN COUNTRY SCHEME / CARD ISSUER SCHEME TABLES  *
000300******************************************************************
000400*                                                                *
000500*DESCRIPTION : REFERENCE-DATA TABLES USED BY THE IDVIBAN AND     *
000600*              IDVCARD ROUTINES.  LOADED FROM LITERALS AT        *
000700*              COMPILE TIME - NO KEYED FILE I-O IS PERFORMED     *
000800*              FOR THESE LOOKUPS.                                *
000900*                                                                *
001000*----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:                                       *
001200*----------------------------------------------------------------*
001300* MOD.#   INIT   DATE       DESCRIPTION                          *
001400* ------  ------ ---------- ----------------------------------- *
001500* IDV002  ACNRVM 11/03/1991 - IDENTIFIER VALIDATION BATCH        *
001600*                             - INITIAL VERSION - 12 IBAN        *
001700*                               SCHEMES, 6 CARD ISSUER SCHEMES   *
001800* IDV009  ACNTLW 22/07/1994 - EXPANDED IBAN SCHEME TABLE TO      *
001900*                             COVER ALL EEC MEMBER STATES        *
002000* IDV017  ACNKPL 08/06/1999 - ADDED SE/PL/EE/LV/LT/CY/MT/HU/IS   *
002100*                             SCHEMES FOR EU ACCESSION ROUND     *
002200* IDV023  ACNDBP 14/02/2003 - ADDED UNIONPAY / JCB CARD SCHEMES  *
002300*----------------------------------------------------------------*
002400*
002500******************************************************************
002600*    IBAN COUNTRY SCHEME TABLE                                   *
002700*    LAYOUT PER ENTRY (13 BYTES) -                                *
002800*       CTRY(2) BANK-LEN(2) BANK-TYP(1) BRCH-LEN(2) BRCH-TYP(1)  *
002900*       ACCT-LEN(2) ACCT-TYP(1) TOT-LEN(2)                       *
003000*    TYPE CODES - N=NUMERIC  A=ALPHA  C=ALPHANUMERIC             *
003100******************************************************************
003200 01  WK-T-IBAN-SCHEME-DATA.
003300    05  FILLER                   PIC X(13) VALUE "NL04A00N10N18".
003400    05  FILLER                   PIC X(13) VALUE "DE08N00N10N22".
003500    05  FILLER                   PIC X(13) VALUE "GB04A06N08N22".
003600    05  FILLER                   PIC X(13) VALUE "IE04A06N08N22".
003700    05  FILLER                   PIC X(13) VALUE "FR05N05N13C27".
003800    05  FILLER                   PIC X(13) VALUE "ES04N04N12N24".
003900    05  FILLER                   PIC X(13) VALUE "IT05C05N12C27".
004000    05  FILLER                   PIC X(13) VALUE "BE03N00N09N16".
004100    05  FILLER                   PIC X(13) VALUE "CH05N00N12C21".
004200    05  FILLER                   PIC X(13) VALUE "LU03N00N13C20".
004300    05  FILLER                   PIC X(13) VALUE "AT05N00N11N20".
004400    05  FILLER                   PIC X(13) VALUE "PT04N04N13N25".
004500    05  FILLER                   PIC X(13) VALUE "DK04N00N10N18".
004600    05  FILLER                   PIC X(13) VALUE "FI06N00N08N18".
004700    05  FILLER                   PIC X(13) VALUE "NO04N00N07N15".
004800    05  FILLER                   PIC X(13) VALUE "SE03N00N17N24".
004900    05  FILLER                   PIC X(13) VALUE "PL08N00N16N28".
005000    05  FILLER                   PIC X(13) VALUE "GR03N04N16C27".
005100    05  FILLER                   PIC X(13) VALUE "CZ04N00N16N24".
005200    05  FILLER                   PIC X(13) VALUE "SK04N00N16N24".
005300    05  FILLER                   PIC X(13) VALUE "SI05N00N10N19".
005400    05  FILLER                   PIC X(13) VALUE "LT05N00N11N20".
005500    05  FILLER                   PIC X(13) VALUE "LV04A00N13C21".
005600    05  FILLER                   PIC X(13) VALUE "EE02N00N14N20".
005700    05  FILLER                   PIC X(13) VALUE "CY03N05N16C28".
005800    05  FILLER                   PIC X(13) VALUE "MT04A05N18C31".
005900    05  FILLER                   PIC X(13) VALUE "HU03N04N17N28".
006000    05  FILLER                   PIC X(13) VALUE "IS04N02N16N26".
006100
006200 01  WK-T-IBAN-SCHEME-TABLE REDEFINES WK-T-IBAN-SCHEME-DATA.
006300    05  WK-T-IBAN-SCHEME OCCURS 28 TIMES
006400                         INDEXED BY WK-X-IBAN.
006500        10  WK-T-IBAN-CTRY           PIC X(02).
006600        10  WK-T-IBAN-BANK-LEN       PIC 9(02).
006700        10  WK-T-IBAN-BANK-TYP       PIC X(01).
006800        10  WK-T-IBAN-BRCH-LEN       PIC 9(02).
006900        10  WK-T-IBAN-BRCH-TYP       PIC X(01).
007000        10  WK-T-IBAN-ACCT-LEN       PIC 9(02).
007100        10  WK-T-IBAN-ACCT-TYP       PIC X(01).
007200        10  WK-T-IBAN-TOT-LEN        PIC 9(02).
007300
007400 01  WK-N-IBAN-SCHEME-MAX             PIC 9(02) COMP   VALUE 28.
007500
007600******************************************************************
007700*    CARD ISSUER (BIN) SCHEME TABLE                              *
007800*    LAYOUT PER ENTRY (39 BYTES) -                                *
007900*       PREFIX-LEN(1) PREFIX-VAL(7) ISSUER-NAME(20)              *
008000*       VALID-LENGTHS(11, COMMA SEPARATED)                       *
008100*    TABLE IS SEARCHED BY TRUNCATING THE CANDIDATE BIN FROM THE  *
008200*    RIGHT - SEE IDVCARD PARAGRAPH B300-LOOKUP-ISSUER-SCHEME.    *
008300******************************************************************
008400 01  WK-T-CARD-SCHEME-DATA.
008500    05  FILLER                   PIC X(39) VALUE
008600        "10000004VISA                13,16,19   ".
008700    05  FILLER                   PIC X(39) VALUE
008800        "20000051MASTERCARD          16         ".
008900    05  FILLER                   PIC X(39) VALUE
009000        "20000052MASTERCARD          16         ".
009100    05  FILLER                   PIC X(39) VALUE
009200        "20000053MASTERCARD          16         ".
009300    05  FILLER                   PIC X(39) VALUE
009400        "20000054MASTERCARD          16         ".
009500    05  FILLER                   PIC X(39) VALUE
009600        "20000055MASTERCARD          16         ".
009700    05  FILLER                   PIC X(39) VALUE
009800        "20000034AMERICAN EXPRESS    15         ".
009900    05  FILLER                   PIC X(39) VALUE
010000        "20000037AMERICAN EXPRESS    15         ".
010100    05  FILLER                   PIC X(39) VALUE
010200        "30000300DINERS CLUB         14         ".
010300    05  FILLER                   PIC X(39) VALUE
010400        "30000301DINERS CLUB         14         ".
010500    05  FILLER                   PIC X(39) VALUE
010600        "30000305DINERS CLUB         14         ".
010700    05  FILLER                   PIC X(39) VALUE
010800        "20000036DINERS CLUB         14         ".
010900    05  FILLER                   PIC X(39) VALUE
011000        "20000038DINERS CLUB         14         ".
011100    05  FILLER                   PIC X(39) VALUE
011200        "40006011DISCOVER            16,19      ".
011300    05  FILLER                   PIC X(39) VALUE
011400        "20000065DISCOVER            16,19      ".
011500    05  FILLER                   PIC X(39) VALUE
011600        "20000035JCB                 16         ".
011700    05  FILLER                   PIC X(39) VALUE           IDV023
011800        "20000062UNIONPAY            16,17,18,19".         IDV023
011900
012000 01  WK-T-CARD-SCHEME-TABLE REDEFINES WK-T-CARD-SCHEME-DATA.
012100    05  WK-T-CARD-SCHEME OCCURS 17 TIMES
012200                         INDEXED BY WK-X-CARD.
012300        10  WK-T-CARD-PFX-LEN        PIC 9(01).
012400        10  WK-T-CARD-PFX-VAL        PIC 9(07).
012500        10  WK-T-CARD-ISSUER-NAME    PIC X(20).
012600        10  WK-T-CARD-VALID-LENS     PIC X(11).
012700
012800 01  WK-N-CARD-SCHEME-MAX             PIC 9(02) COMP   VALUE 17.
