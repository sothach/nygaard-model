000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     IDVIBAN.
000500 AUTHOR.         R. VAN MAELE.
000600 INSTALLATION.   ACCENTURE.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT VALIDATES AN
001200*               INTERNATIONAL BANK ACCOUNT NUMBER (IBAN).  THE
001300*               VALUE IS SANITIZED AND UPPERCASED, THE COUNTRY
001400*               SCHEME IS RESOLVED FROM THE IN-MEMORY IDVSCHM
001500*               TABLE, THE BANK/BRANCH/ACCOUNT SEGMENTS ARE
001600*               TYPE-AND-LENGTH CHECKED, AND THE ISO 7064
001700*               MOD97-10 CHECK DIGITS ARE VERIFIED.  BECAUSE
001800*               THE REARRANGED CHECK STRING CAN EXCEED THIRTY
001900*               DIGITS, THE MOD97 IS TAKEN ONE DIGIT AT A TIME
002000*               RATHER THAN AS A SINGLE LARGE COMP-3 DIVIDE -
002100*               NO SINGLE NUMERIC ITEM IN THIS ROUTINE IS WIDE
002200*               ENOUGH TO HOLD THE FULL OPERAND.  NO FILE I-O
002300*               IS PERFORMED BY THIS ROUTINE.
002400*
002500*=================================================================
002600*
002700* HISTORY OF MODIFICATION:
002800*
002900*=================================================================
003000*
003100* MOD.#    INIT     DATE        DESCRIPTION
003200* ------   ------   ----------  -----------------------------------
003300* IDV013   ACNRVM   18/03/1991  - IDENTIFIER VALIDATION BATCH
003400*                                 - INITIAL VERSION
003500* IDV024   ACNDBP   14/02/2003  - CORRECTED C200 DIGIT-EXPANSION
003600*                                 LOOP - LETTERS AT THE END OF THE
003700*                                 REARRANGED STRING WERE BEING
003800*                                 TRUNCATED TO ONE DIGIT - HELPDESK
003900*                                 TICKET NUMBER 2003-0512
004000* IDV032   ACNKPL   19/11/1998  - Y2K REMEDIATION SWEEP - NO DATE
004100*                                 FIELDS IN THIS ROUTINE, NO CHANGE
004200*                                 REQUIRED, RECOMPILED FOR RELEASE
004300*=================================================================
004400*
004500       ENVIRONMENT DIVISION.
004600*********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-AS400.
004900 OBJECT-COMPUTER. IBM-AS400.
005000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005100
005200***************
005300 DATA DIVISION.
005400***************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                       PIC X(24) VALUE
005800     "** PROGRAM IDVIBAN   **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100     COPY IDVSCHM.
006200
006300 01  WK-C-WORK-AREA.
006400     05  WK-C-SANITIZED           PIC X(34).
006500     05  WK-C-COUNTRY-CODE        PIC X(02).
006600     05  WK-C-CHECK-DIGITS        PIC X(02).
006700     05  WK-C-REARRANGED          PIC X(70).
006800     05  WK-C-EXPANDED            PIC X(70).
006900     05  WK-C-ONE-CHAR            PIC X(01).
007000     05  WK-C-SCHEME-FOUND        PIC X(01).
007100         88  WK-C-SCHEME-WAS-FOUND         VALUE "Y".
007200     05  WK-C-SEGMENT-OK          PIC X(01).
007300         88  WK-C-SEGMENT-IS-OK           VALUE "Y".
007400
007500*    ALTERNATE VIEW OF THE REARRANGED CHECK STRING AS A TABLE
007600*    OF SINGLE CHARACTERS - USED BY C100 WHEN LETTERS ARE
007700*    EXPANDED TO THEIR TWO-DIGIT ALPHABET POSITION.
007800 01  WK-C-REARRANGED-TBL REDEFINES WK-C-REARRANGED.
007900     05  WK-C-REARRANGED-OCC      PIC X(01) OCCURS 70 TIMES
008000                                  INDEXED BY WK-X-REARR.
008100
008200*    ALTERNATE VIEW OF THE EXPANDED DIGIT STRING AS A TABLE
008300*    OF SINGLE DIGITS - USED BY C200 FOR THE PIECEWISE MOD97.
008400 01  WK-C-EXPANDED-TBL REDEFINES WK-C-EXPANDED.
008500     05  WK-N-EXPANDED-OCC        PIC 9(01) OCCURS 70 TIMES
008600                                  INDEXED BY WK-X-EXPD.
008700
008800 01  WK-N-WORK-AREA.
008900     05  WK-N-SANITIZED-LEN       PIC 9(02)  COMP.
009000     05  WK-N-IN-IDX              PIC 9(02)  COMP.
009100     05  WK-N-OUT-IDX             PIC 9(02)  COMP.
009200     05  WK-N-REARR-LEN           PIC 9(02)  COMP.
009300     05  WK-N-EXPD-LEN            PIC 9(02)  COMP.
009400     05  WK-N-LETTER-VALUE        PIC 9(02)  COMP.
009500     05  WK-N-REMAINDER           PIC 9(02)  COMP.
009600     05  WK-N-DIVIDEND            PIC 9(04)  COMP.
009700
009800*    THE 26 LETTERS IN ALPHABET ORDER - USED BY C120 TO TURN A
009900*    LETTER INTO ITS ALPHABET POSITION (A=1...Z=26) WITHOUT AN
010000*    INTRINSIC FUNCTION - AN INDEXED SCAN IS USED INSTEAD.
010100 01  WK-C-ALPHABET-AREA.
010200     05  WK-C-ALPHABET            PIC X(26) VALUE
010300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010400
010500 01  WK-C-ALPHABET-TBL REDEFINES WK-C-ALPHABET-AREA.
010600     05  WK-C-ALPHABET-OCC        PIC X(01) OCCURS 26 TIMES
010700                                  INDEXED BY WK-X-ALPHA.
010800
010900* ---------------- SEGMENT DESCRIPTOR TABLE (BANK/BRANCH/ACCT) --*
011000 01  WK-T-SEGMENT-AREA.
011100     05  WK-T-SEGMENT             OCCURS 3 TIMES
011200                                  INDEXED BY WK-X-SEG.
011300         10  WK-N-SEG-START       PIC 9(02)  COMP.
011400         10  WK-N-SEG-LEN         PIC 9(02)  COMP.
011500         10  WK-C-SEG-TYPE        PIC X(01).
011600
011700*------------------- LOCAL DATA AREA -----------------------*
011800 01  WK-C-LITERALS.
011900     05  C-FUNC-SANITIZE          PIC X(04) VALUE "SANI".
012000     05  C-FUNC-OBFUSCATE         PIC X(04) VALUE "OBFU".
012100     05  C-RC-NO-SCHEME           PIC X(02) VALUE "31".
012200     05  C-RC-WRONG-LENGTH        PIC X(02) VALUE "32".
012300     05  C-RC-BAD-SEGMENT         PIC X(02) VALUE "33".
012400     05  C-RC-CHECKSUM-FAILED     PIC X(02) VALUE "34".
012500     05  C-CALL-IDVACCT           PIC X(08) VALUE "IDVACCT ".
012600     05  C-TYP-NUMERIC            PIC X(01) VALUE "N".
012700     05  C-TYP-ALPHA              PIC X(01) VALUE "A".
012800     05  C-TYP-ALPHANUMERIC       PIC X(01) VALUE "C".
012900
013000****************
013100 LINKAGE SECTION.
013200****************
013300     COPY IDVLINK.
013400     COPY IDVLACT.
013500
013600         EJECT
013700****************************************
013800 PROCEDURE DIVISION USING WK-C-IDV-RECORD.
013900****************************************
014000 MAIN-MODULE.
014100     PERFORM A000-VALIDATE-IBAN
014200        THRU A099-VALIDATE-IBAN-EX.
014300     EXIT PROGRAM.
014400
014500*-----------------------------------------------------------------*
014600 A000-VALIDATE-IBAN.
014700*-----------------------------------------------------------------*
014800     MOVE SPACES              TO    WK-C-IDV-CANONICAL
014900                                     WK-C-IDV-OBFUSCATED.
015000     MOVE "N"                 TO    WK-C-IDV-VALID-FLAG.
015100     MOVE SPACES              TO    WK-C-IDV-REASON-CD.
015200     PERFORM B100-SANITIZE-AND-UPPERCASE
015300        THRU B199-SANITIZE-AND-UPPERCASE-EX.
015400     PERFORM B200-LOOKUP-COUNTRY-SCHEME
015500        THRU B299-LOOKUP-COUNTRY-SCHEME-EX.
015550     IF WK-C-IDV-REASON-CD NOT = SPACES
015560        GO TO A099-VALIDATE-IBAN-EX.
015700     PERFORM B300-CHECK-TOTAL-LENGTH
015800        THRU B399-CHECK-TOTAL-LENGTH-EX.
015850     IF WK-C-IDV-REASON-CD NOT = SPACES
015860        GO TO A099-VALIDATE-IBAN-EX.
016100     PERFORM B400-CHECK-SEGMENT-TYPES
016200        THRU B499-CHECK-SEGMENT-TYPES-EX.
016250     IF WK-C-IDV-REASON-CD NOT = SPACES
016260        GO TO A099-VALIDATE-IBAN-EX.
016500     PERFORM B500-MOD97-CHECKSUM
016600        THRU B599-MOD97-CHECKSUM-EX.
016650     IF WK-C-IDV-REASON-CD NOT = SPACES
016660        GO TO A099-VALIDATE-IBAN-EX.
016900     MOVE WK-C-SANITIZED(1:WK-N-SANITIZED-LEN)
017000                              TO    WK-C-IDV-CANONICAL.
017100     MOVE "Y"                 TO    WK-C-IDV-VALID-FLAG.
017200     PERFORM B950-OBFUSCATE-IBAN
017300        THRU B959-OBFUSCATE-IBAN-EX.
017500 A099-VALIDATE-IBAN-EX.
017600     EXIT.
017700*-----------------------------------------------------------------*
017800*     STRIP PUNCTUATION VIA IDVACCT, THEN FOLD TO UPPER CASE.     *
017900*-----------------------------------------------------------------*
018000 B100-SANITIZE-AND-UPPERCASE.
018100*-----------------------------------------------------------------*
018200     MOVE C-FUNC-SANITIZE      TO    WK-C-ACCT-FUNCTION.
018300     MOVE WK-C-IDV-RAW-ID      TO    WK-C-ACCT-INPUT.
018400     CALL C-CALL-IDVACCT USING WK-C-ACCT-RECORD.
018500     MOVE WK-C-ACCT-OUTPUT     TO    WK-C-SANITIZED.
018600     INSPECT WK-C-SANITIZED CONVERTING
018700        "abcdefghijklmnopqrstuvwxyz"
018800        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018900     PERFORM C900-COUNT-OCCUPIED-LENGTH
019000        THRU C999-COUNT-OCCUPIED-LENGTH-EX.
019100     MOVE WK-C-SANITIZED(1:2) TO WK-C-COUNTRY-CODE.
019200     MOVE WK-C-SANITIZED(3:2) TO WK-C-CHECK-DIGITS.
019300 B199-SANITIZE-AND-UPPERCASE-EX.
019400     EXIT.
019500*-----------------------------------------------------------------*
019600*     RESOLVE THE COUNTRY'S IBAN SCHEME FROM WK-T-IBAN-SCHEME     *
019700*     AND BUILD THE THREE-SEGMENT DESCRIPTOR TABLE.               *
019800*-----------------------------------------------------------------*
019900 B200-LOOKUP-COUNTRY-SCHEME.
020000*-----------------------------------------------------------------*
020100     MOVE "N"                 TO    WK-C-SCHEME-FOUND.
020200     PERFORM B210-SCAN-ONE-COUNTRY-ENTRY
020300        THRU B219-SCAN-ONE-COUNTRY-ENTRY-EX
020400        VARYING WK-X-IBAN FROM 1 BY 1
020500        UNTIL WK-X-IBAN > WK-N-IBAN-SCHEME-MAX
020600           OR WK-C-SCHEME-WAS-FOUND.
020700     IF NOT WK-C-SCHEME-WAS-FOUND
020800        MOVE C-RC-NO-SCHEME   TO    WK-C-IDV-REASON-CD
020900     END-IF.
021000 B299-LOOKUP-COUNTRY-SCHEME-EX.
021100     EXIT.
021200*-----------------------------------------------------------------*
021300 B210-SCAN-ONE-COUNTRY-ENTRY.
021400*-----------------------------------------------------------------*
021500     IF WK-T-IBAN-CTRY(WK-X-IBAN) = WK-C-COUNTRY-CODE
021600        MOVE "Y"              TO    WK-C-SCHEME-FOUND
021700        MOVE 5                TO    WK-N-SEG-START(1)
021800        MOVE WK-T-IBAN-BANK-LEN(WK-X-IBAN) TO WK-N-SEG-LEN(1)
021900        MOVE WK-T-IBAN-BANK-TYP(WK-X-IBAN) TO WK-C-SEG-TYPE(1)
022000        COMPUTE WK-N-SEG-START(2) =
022100           WK-N-SEG-START(1) + WK-N-SEG-LEN(1)
022200        MOVE WK-T-IBAN-BRCH-LEN(WK-X-IBAN) TO WK-N-SEG-LEN(2)
022300        MOVE WK-T-IBAN-BRCH-TYP(WK-X-IBAN) TO WK-C-SEG-TYPE(2)
022400        COMPUTE WK-N-SEG-START(3) =
022500           WK-N-SEG-START(2) + WK-N-SEG-LEN(2)
022600        MOVE WK-T-IBAN-ACCT-LEN(WK-X-IBAN) TO WK-N-SEG-LEN(3)
022700        MOVE WK-T-IBAN-ACCT-TYP(WK-X-IBAN) TO WK-C-SEG-TYPE(3)
022800     END-IF.
022900 B219-SCAN-ONE-COUNTRY-ENTRY-EX.
023000     EXIT.
023100*-----------------------------------------------------------------*
023200*     THE SANITIZED VALUE'S LENGTH MUST EQUAL THE SCHEME'S OWN    *
023300*     TOTAL LENGTH FOR THE COUNTRY JUST RESOLVED.                 *
023400*-----------------------------------------------------------------*
023500 B300-CHECK-TOTAL-LENGTH.
023600*-----------------------------------------------------------------*
023700     IF WK-N-SANITIZED-LEN NOT = WK-T-IBAN-TOT-LEN(WK-X-IBAN)
023800        MOVE C-RC-WRONG-LENGTH TO WK-C-IDV-REASON-CD
023900     END-IF.
024000 B399-CHECK-TOTAL-LENGTH-EX.
024100     EXIT.
024200*-----------------------------------------------------------------*
024300*     EACH OF THE THREE SEGMENTS (BANK, BRANCH, ACCOUNT) MUST     *
024400*     MATCH ITS SCHEME-DECLARED TYPE (NUMERIC/ALPHA/ALPHANUM).    *
024500*-----------------------------------------------------------------*
024600 B400-CHECK-SEGMENT-TYPES.
024700*-----------------------------------------------------------------*
024800     MOVE "Y"                 TO    WK-C-SEGMENT-OK.
024900     PERFORM B410-CHECK-ONE-SEGMENT
025000        THRU B419-CHECK-ONE-SEGMENT-EX
025100        VARYING WK-X-SEG FROM 1 BY 1
025200        UNTIL WK-X-SEG > 3
025300           OR NOT WK-C-SEGMENT-IS-OK.
025400     IF NOT WK-C-SEGMENT-IS-OK
025500        MOVE C-RC-BAD-SEGMENT TO WK-C-IDV-REASON-CD
025600     END-IF.
025700 B499-CHECK-SEGMENT-TYPES-EX.
025800     EXIT.
025900*-----------------------------------------------------------------*
026000 B410-CHECK-ONE-SEGMENT.
026100*-----------------------------------------------------------------*
026200     IF WK-N-SEG-LEN(WK-X-SEG) > ZERO
026300        PERFORM B420-TEST-ONE-CHARACTER
026400           THRU B429-TEST-ONE-CHARACTER-EX
026500           VARYING WK-N-IN-IDX
026600           FROM WK-N-SEG-START(WK-X-SEG) BY 1
026700           UNTIL WK-N-IN-IDX >
026800              WK-N-SEG-START(WK-X-SEG) + WK-N-SEG-LEN(WK-X-SEG) - 1
026900              OR NOT WK-C-SEGMENT-IS-OK
027000     END-IF.
027100 B419-CHECK-ONE-SEGMENT-EX.
027200     EXIT.
027300*-----------------------------------------------------------------*
027400 B420-TEST-ONE-CHARACTER.
027500*-----------------------------------------------------------------*
027600     MOVE WK-C-SANITIZED(WK-N-IN-IDX:1) TO WK-C-ONE-CHAR.
027700     EVALUATE WK-C-SEG-TYPE(WK-X-SEG)
027800        WHEN C-TYP-NUMERIC
027900           IF WK-C-ONE-CHAR NOT NUMERIC
028000              MOVE "N"        TO    WK-C-SEGMENT-OK
028100           END-IF
028200        WHEN C-TYP-ALPHA
028300           IF WK-C-ONE-CHAR < "A" OR WK-C-ONE-CHAR > "Z"
028400              MOVE "N"        TO    WK-C-SEGMENT-OK
028500           END-IF
028600        WHEN C-TYP-ALPHANUMERIC
028700           IF WK-C-ONE-CHAR NOT NUMERIC
028800              AND (WK-C-ONE-CHAR < "A" OR WK-C-ONE-CHAR > "Z")
028900              MOVE "N"        TO    WK-C-SEGMENT-OK
029000           END-IF
029100        WHEN OTHER
029200           MOVE "N"           TO    WK-C-SEGMENT-OK
029300     END-EVALUATE.
029400 B429-TEST-ONE-CHARACTER-EX.
029500     EXIT.
029600*-----------------------------------------------------------------*
029700*     BUILD BBAN + COUNTRY + CHECKDIGITS, EXPAND LETTERS TO       *
029800*     THEIR ALPHABET POSITION (A=10 ... Z=35), AND TAKE THE       *
029900*     RESULT MOD 97 ONE DIGIT AT A TIME.  VALID IFF THE           *
030000*     REMAINDER IS EXACTLY 1.                                     *
030100*-----------------------------------------------------------------*
030200 B500-MOD97-CHECKSUM.
030300*-----------------------------------------------------------------*
030400     MOVE SPACES               TO    WK-C-REARRANGED.
030500     STRING WK-C-SANITIZED(5:WK-N-SANITIZED-LEN - 4)
030600            WK-C-COUNTRY-CODE
030700            WK-C-CHECK-DIGITS
030800            DELIMITED BY SIZE INTO WK-C-REARRANGED
030900        WITH POINTER WK-N-OUT-IDX.
031000     COMPUTE WK-N-REARR-LEN = WK-N-OUT-IDX - 1.
031100     PERFORM C100-EXPAND-LETTERS
031200        THRU C199-EXPAND-LETTERS-EX.
031300     PERFORM C200-COMPUTE-MOD97
031400        THRU C299-COMPUTE-MOD97-EX.
031500     IF WK-N-REMAINDER NOT = 1
031600        MOVE C-RC-CHECKSUM-FAILED TO WK-C-IDV-REASON-CD
031700     END-IF.
031800 B599-MOD97-CHECKSUM-EX.
031900     EXIT.
032000*-----------------------------------------------------------------*
032100*     EXPAND WK-C-REARRANGED INTO WK-C-EXPANDED, REPLACING EACH   *
032200*     LETTER WITH ITS TWO-DIGIT ALPHABET POSITION (A=10...Z=35)   *
032300*     AND PASSING DIGITS THROUGH UNCHANGED.                       *
032400*-----------------------------------------------------------------*
032500 C100-EXPAND-LETTERS.
032600*-----------------------------------------------------------------*
032700     MOVE SPACES               TO    WK-C-EXPANDED.
032800     MOVE ZERO                 TO    WK-N-OUT-IDX.
032900     PERFORM C110-EXPAND-ONE-CHARACTER
033000        THRU C119-EXPAND-ONE-CHARACTER-EX
033100        VARYING WK-X-REARR FROM 1 BY 1
033200        UNTIL WK-X-REARR > WK-N-REARR-LEN.
033300     MOVE WK-N-OUT-IDX         TO    WK-N-EXPD-LEN.
033400 C199-EXPAND-LETTERS-EX.
033500     EXIT.
033600*-----------------------------------------------------------------*
033700 C110-EXPAND-ONE-CHARACTER.
033800*-----------------------------------------------------------------*
033900     IF WK-C-REARRANGED-OCC(WK-X-REARR) NUMERIC
034000        ADD 1                  TO    WK-N-OUT-IDX
034100        MOVE WK-C-REARRANGED-OCC(WK-X-REARR)
034200                               TO    WK-C-EXPANDED(WK-N-OUT-IDX:1)
034300     ELSE
034400        PERFORM C120-FIND-LETTER-VALUE
034500           THRU C129-FIND-LETTER-VALUE-EX
034600        ADD 1                  TO    WK-N-OUT-IDX
034700        MOVE WK-N-LETTER-VALUE TO    WK-C-EXPANDED(WK-N-OUT-IDX:2)
034800        ADD 1                  TO    WK-N-OUT-IDX
034900     END-IF.
035000 C119-EXPAND-ONE-CHARACTER-EX.
035100     EXIT.
035200*-----------------------------------------------------------------*
035300*     LOOK UP THE ALPHABET POSITION OF THE CURRENT LETTER (A=10   *
035400*     ...Z=35) BY AN INDEXED SCAN - NO INTRINSIC FUNCTION USED.   *
035500*-----------------------------------------------------------------*
035600 C120-FIND-LETTER-VALUE.
035700*-----------------------------------------------------------------*
035800     MOVE ZERO                 TO    WK-N-LETTER-VALUE.
035900     PERFORM C130-TEST-ONE-LETTER
036000        THRU C139-TEST-ONE-LETTER-EX
036100        VARYING WK-X-ALPHA FROM 1 BY 1
036200        UNTIL WK-X-ALPHA > 26
036300           OR WK-N-LETTER-VALUE > ZERO.
036400 C129-FIND-LETTER-VALUE-EX.
036500     EXIT.
036600*-----------------------------------------------------------------*
036700 C130-TEST-ONE-LETTER.
036800*-----------------------------------------------------------------*
036900     IF WK-C-ALPHABET-OCC(WK-X-ALPHA) =
037000        WK-C-REARRANGED-OCC(WK-X-REARR)
037100        COMPUTE WK-N-LETTER-VALUE = WK-X-ALPHA + 9
037200     END-IF.
037300 C139-TEST-ONE-LETTER-EX.
037400     EXIT.
037500*-----------------------------------------------------------------*
037600*     TAKE THE EXPANDED DIGIT STRING MOD 97, ONE DIGIT AT A       *
037700*     TIME - REMAINDER = (REMAINDER * 10 + DIGIT) MOD 97 - SO     *
037800*     NO SINGLE ITEM MUST HOLD THE FULL 30+ DIGIT OPERAND.        *
037900*-----------------------------------------------------------------*
038000 C200-COMPUTE-MOD97.
038100*-----------------------------------------------------------------*
038200     MOVE ZERO                 TO    WK-N-REMAINDER.
038300     PERFORM C210-FOLD-ONE-DIGIT
038400        THRU C219-FOLD-ONE-DIGIT-EX
038500        VARYING WK-X-EXPD FROM 1 BY 1
038600        UNTIL WK-X-EXPD > WK-N-EXPD-LEN.
038700 C299-COMPUTE-MOD97-EX.
038800     EXIT.
038900*-----------------------------------------------------------------*
039000 C210-FOLD-ONE-DIGIT.
039100*-----------------------------------------------------------------*
039200     COMPUTE WK-N-DIVIDEND = WK-N-REMAINDER * 10
039300        + WK-N-EXPANDED-OCC(WK-X-EXPD).
039400     DIVIDE WK-N-DIVIDEND BY 97 GIVING WK-N-DIVIDEND
039500        REMAINDER WK-N-REMAINDER.
039600 C219-FOLD-ONE-DIGIT-EX.
039700     EXIT.
039800*-----------------------------------------------------------------*
039900*     COUNT THE OCCUPIED (NON-SPACE) LENGTH OF WK-C-SANITIZED.    *
040000*-----------------------------------------------------------------*
040100 C900-COUNT-OCCUPIED-LENGTH.
040200*-----------------------------------------------------------------*
040300     MOVE ZERO                 TO    WK-N-SANITIZED-LEN.
040400     PERFORM C910-TEST-ONE-CHARACTER
040500        THRU C919-TEST-ONE-CHARACTER-EX
040600        VARYING WK-N-IN-IDX FROM 1 BY 1
040700        UNTIL WK-N-IN-IDX > 34.
040800 C999-COUNT-OCCUPIED-LENGTH-EX.
040900     EXIT.
041000*-----------------------------------------------------------------*
041100 C910-TEST-ONE-CHARACTER.
041200*-----------------------------------------------------------------*
041300     IF WK-C-SANITIZED(WK-N-IN-IDX:1) NOT = SPACE
041400        MOVE WK-N-IN-IDX       TO    WK-N-SANITIZED-LEN
041500     END-IF.
041600 C919-TEST-ONE-CHARACTER-EX.
041700     EXIT.
041800*-----------------------------------------------------------------*
041900*     OBFUSCATE : FIRST 5 AND LAST 2 CHARACTERS CLEAR, REMAINDER  *
042000*     MASKED (MINIMUM 3 MASK CHARACTERS) - REUSES IDVACCT'S       *
042100*     LEAD/TRAIL-CLEAR RULE RATHER THAN DUPLICATING IT HERE.      *
042200*-----------------------------------------------------------------*
042300 B950-OBFUSCATE-IBAN.
042400*-----------------------------------------------------------------*
042500     MOVE C-FUNC-OBFUSCATE     TO    WK-C-ACCT-FUNCTION.
042600     MOVE SPACES               TO    WK-C-ACCT-INPUT.
042700     MOVE WK-C-SANITIZED(1:WK-N-SANITIZED-LEN) TO WK-C-ACCT-INPUT.
042800     MOVE 5                    TO    WK-C-ACCT-LEAD-CLEAR.
042900     MOVE 2                    TO    WK-C-ACCT-TRAIL-CLEAR.
043000     CALL C-CALL-IDVACCT USING WK-C-ACCT-RECORD.
043100     MOVE WK-C-ACCT-OUTPUT(1:WK-N-SANITIZED-LEN)
043200                               TO    WK-C-IDV-OBFUSCATED.
043300 B959-OBFUSCATE-IBAN-EX.
043400     EXIT.
043500
043600******************************************************************
043700*************** END OF PROGRAM SOURCE  IDVIBAN *****************
043800******************************************************************
