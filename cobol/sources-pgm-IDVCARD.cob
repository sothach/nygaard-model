000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     IDVCARD.
000500 AUTHOR.         R. VAN MAELE.
000600 INSTALLATION.   ACCENTURE.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT VALIDATES A
001200*               PAYMENT CARD NUMBER PER ISO 7812.  THE CARD
001300*               DIGIT STRING IS RANGE-CHECKED FOR LENGTH,
001400*               ITS ISSUER (BIN) SCHEME IS RESOLVED BY A
001500*               TRUNCATING TABLE LOOKUP, THE LENGTH IS
001600*               RE-CHECKED AGAINST THE ISSUER'S OWN VALID
001700*               LENGTH LIST, AND THE MOD-10 (LUHN) CHECKSUM
001800*               IS VERIFIED VIA A CALL TO IDVLUHN.  NO FILE
001900*               I-O IS PERFORMED BY THIS ROUTINE - THE ISSUER
002000*               SCHEME TABLE IS HELD IN WORKING STORAGE.
002100*
002200*=================================================================
002300*
002400* HISTORY OF MODIFICATION:
002500*
002600*=================================================================
002700*
002800* MOD.#    INIT     DATE        DESCRIPTION
002900* ------   ------   ----------  -----------------------------------
003000* IDV012   ACNRVM   14/03/1991  - IDENTIFIER VALIDATION BATCH
003100*                                 - INITIAL VERSION
003200* IDV022   ACNDBP   14/02/2003  - CORRECTED B300 TRUNCATION LOOP TO
003300*                                 STOP AT A 1-DIGIT PREFIX RATHER
003400*                                 THAN A 2-DIGIT PREFIX - HELPDESK
003500*                                 TICKET NUMBER 2003-0447
003600* IDV031   ACNKPL   19/11/1998  - Y2K REMEDIATION SWEEP - NO DATE
003700*                                 FIELDS IN THIS ROUTINE, NO CHANGE
003800*                                 REQUIRED, RECOMPILED FOR RELEASE
003900*=================================================================
004000*
004100       ENVIRONMENT DIVISION.
004200*********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                       PIC X(24) VALUE
005400     "** PROGRAM IDVCARD   **".
005500
005600* ------------------ PROGRAM WORKING STORAGE -------------------*
005700     COPY IDVSCHM.
005800
005900 01  WK-C-WORK-AREA.
006000     05  WK-C-DIGIT-STRING        PIC X(19).
006100     05  WK-C-ONE-CHAR            PIC X(01).
006200     05  WK-C-CARD-BIN-CANDIDATE  PIC X(07).
006300     05  WK-C-VALID-LEN-LIST      PIC X(11).
006400     05  WK-C-ONE-VALID-LEN       PIC X(02).
006500     05  WK-C-SCHEME-FOUND        PIC X(01).
006600         88  WK-C-SCHEME-WAS-FOUND         VALUE "Y".
006700     05  WK-C-LENGTH-OK           PIC X(01).
006800         88  WK-C-LENGTH-IS-OK            VALUE "Y".
006900
007000*    ALTERNATE VIEW OF THE 19-DIGIT STRING AS A SINGLE NUMBER,   *
007100*    USED ONLY WHEN THE FULL VALUE IS SNAPPED FOR ABEND TRACE.   *
007200 01  WK-N-DIGIT-STRING-NUM REDEFINES WK-C-DIGIT-STRING.
007300     05  WK-N-DIGIT-STRING-19     PIC 9(19).
007400
007500 01  WK-N-WORK-AREA.
007600     05  WK-N-IN-IDX              PIC 9(02)  COMP.
007700     05  WK-N-OUT-IDX             PIC 9(02)  COMP.
007800     05  WK-N-DIGIT-LEN           PIC 9(02)  COMP.
007900     05  WK-N-BIN-TRY-LEN         PIC 9(01)  COMP.
008000     05  WK-N-BIN-TRY-VALUE       PIC 9(07)  COMP.
008100     05  WK-N-CARD-SCHEME-HIT     PIC 9(02)  COMP.
008200     05  WK-N-VALID-LEN-IDX       PIC 9(02)  COMP.
008300     05  WK-N-ONE-VALID-LEN       PIC 9(02)  COMP.
008400     05  WK-N-MII-DIGIT           PIC 9(01)  COMP.
008500     05  WK-N-IIN-LEN             PIC 9(01)  COMP.
008600
008700* ---------------- CARD NUMBER PARTS (FOR TRACE/AUDIT) ----------*
008800 01  WK-C-CARD-PARTS.
008900     05  WK-C-CARD-MII            PIC 9(01).
009000     05  WK-C-CARD-IIN            PIC X(07).
009100     05  WK-C-CARD-ACCOUNT-NO     PIC X(11).
009200
009300*    THE THREE DECOMPOSED PARTS, VIEWED AS A SINGLE 19-BYTE      *
009400*    STRING WHEN THE PARTS ARE LOGGED TO CONSOLE.                *
009500 01  WK-C-CARD-PARTS-FLAT REDEFINES WK-C-CARD-PARTS.
009600     05  FILLER                   PIC X(19).
009700
009800*------------------- LOCAL DATA AREA -----------------------*
009900 01  WK-C-LITERALS.
010000     05  C-FUNC-OBFUSCATE         PIC X(04) VALUE "OBFU".
010100     05  C-FUNC-CHECK             PIC X(04) VALUE "CHCK".
010200     05  C-RC-BAD-LENGTH          PIC X(02) VALUE "21".
010300     05  C-RC-UNKNOWN-ISSUER      PIC X(02) VALUE "22".
010400     05  C-RC-BAD-LEN-ISSUER      PIC X(02) VALUE "23".
010500     05  C-RC-CHECKSUM-FAILED     PIC X(02) VALUE "24".
010600     05  C-CALL-IDVACCT           PIC X(08) VALUE "IDVACCT ".
010700     05  C-CALL-IDVLUHN           PIC X(08) VALUE "IDVLUHN ".
010800
010900****************
011000 LINKAGE SECTION.
011100****************
011200     COPY IDVLINK.
011300     COPY IDVLACT.
011400     COPY IDVLLUH.
011500
011600         EJECT
011700****************************************
011800 PROCEDURE DIVISION USING WK-C-IDV-RECORD.
011900****************************************
012000 MAIN-MODULE.
012100     PERFORM A000-VALIDATE-CARD-NUMBER
012200        THRU A099-VALIDATE-CARD-NUMBER-EX.
012300     EXIT PROGRAM.
012400
012500*-----------------------------------------------------------------*
012600 A000-VALIDATE-CARD-NUMBER.
012700*-----------------------------------------------------------------*
012800     MOVE SPACES              TO    WK-C-IDV-CANONICAL
012900                                     WK-C-IDV-OBFUSCATED.
013000     MOVE "N"                 TO    WK-C-IDV-VALID-FLAG.
013100     MOVE SPACES              TO    WK-C-IDV-REASON-CD.
013200     PERFORM B100-EXTRACT-DIGITS-ONLY
013300        THRU B199-EXTRACT-DIGITS-ONLY-EX.
013400     PERFORM B200-CHECK-LENGTH-RANGE
013500        THRU B299-CHECK-LENGTH-RANGE-EX.
013600     IF WK-C-IDV-REASON-CD NOT = SPACES
013650        GO TO A099-VALIDATE-CARD-NUMBER-EX.
013700     PERFORM B300-LOOKUP-ISSUER-SCHEME
013800        THRU B399-LOOKUP-ISSUER-SCHEME-EX.
013850     IF WK-C-IDV-REASON-CD NOT = SPACES
013860        GO TO A099-VALIDATE-CARD-NUMBER-EX.
014100     PERFORM B400-CHECK-LENGTH-FOR-ISSUER
014200        THRU B499-CHECK-LENGTH-FOR-ISSUER-EX.
014250     IF WK-C-IDV-REASON-CD NOT = SPACES
014260        GO TO A099-VALIDATE-CARD-NUMBER-EX.
014500     PERFORM B500-CALL-LUHN-CHECK
014600        THRU B599-CALL-LUHN-CHECK-EX.
014650     IF WK-C-IDV-REASON-CD NOT = SPACES
014660        GO TO A099-VALIDATE-CARD-NUMBER-EX.
014900     PERFORM B600-DECOMPOSE-NUMBER
015000        THRU B699-DECOMPOSE-NUMBER-EX.
015100     MOVE WK-C-DIGIT-STRING    TO    WK-C-IDV-CANONICAL.
015200     MOVE "Y"                 TO    WK-C-IDV-VALID-FLAG.
015300     PERFORM B950-OBFUSCATE-CARD
015400        THRU B959-OBFUSCATE-CARD-EX.
015600 A099-VALIDATE-CARD-NUMBER-EX.
015700     EXIT.
015800*-----------------------------------------------------------------*
015900*     KEEP ONLY THE NUMERIC CHARACTERS OF THE RAW IDENTIFIER,     *
016000*     LEFT-JUSTIFIED IN WK-C-DIGIT-STRING.                        *
016100*-----------------------------------------------------------------*
016200 B100-EXTRACT-DIGITS-ONLY.
016300*-----------------------------------------------------------------*
016400     MOVE SPACES              TO    WK-C-DIGIT-STRING.
016500     MOVE ZERO                TO    WK-N-OUT-IDX.
016600     PERFORM B110-TEST-ONE-CHARACTER
016700        THRU B119-TEST-ONE-CHARACTER-EX
016800        VARYING WK-N-IN-IDX FROM 1 BY 1
016900        UNTIL WK-N-IN-IDX > 34.
017000     MOVE WK-N-OUT-IDX         TO    WK-N-DIGIT-LEN.
017100 B199-EXTRACT-DIGITS-ONLY-EX.
017200     EXIT.
017300*-----------------------------------------------------------------*
017400 B110-TEST-ONE-CHARACTER.
017500*-----------------------------------------------------------------*
017600     MOVE WK-C-IDV-RAW-ID(WK-N-IN-IDX:1) TO WK-C-ONE-CHAR.
017700     IF WK-C-ONE-CHAR IS NUMERIC
017800        ADD 1                 TO    WK-N-OUT-IDX
017900        MOVE WK-C-ONE-CHAR    TO    WK-C-DIGIT-STRING(WK-N-OUT-IDX:1)
018000     END-IF.
018100 B119-TEST-ONE-CHARACTER-EX.
018200     EXIT.
018300*-----------------------------------------------------------------*
018400*     THE DIGIT-STRING LENGTH MUST FALL IN THE RANGE 13-19.       *
018500*-----------------------------------------------------------------*
018600 B200-CHECK-LENGTH-RANGE.
018700*-----------------------------------------------------------------*
018800     IF WK-N-DIGIT-LEN < 13 OR WK-N-DIGIT-LEN > 19
018900        MOVE C-RC-BAD-LENGTH  TO    WK-C-IDV-REASON-CD
019000     END-IF.
019100 B299-CHECK-LENGTH-RANGE-EX.
019200     EXIT.
019300*-----------------------------------------------------------------*
019400*     RESOLVE THE ISSUER SCHEME BY TRUNCATING THE FIRST 7 DIGITS  *
019500*     FROM THE RIGHT, ONE DIGIT AT A TIME, UNTIL A REGISTERED     *
019600*     PREFIX LENGTH/VALUE PAIR IS FOUND IN WK-T-CARD-SCHEME, OR   *
019700*     THE PREFIX IS EXHAUSTED DOWN TO A SINGLE DIGIT.             *
019800*-----------------------------------------------------------------*
019900 B300-LOOKUP-ISSUER-SCHEME.
020000*-----------------------------------------------------------------*
020100     MOVE WK-C-DIGIT-STRING(1:7) TO WK-C-CARD-BIN-CANDIDATE.
020200     MOVE "N"                 TO    WK-C-SCHEME-FOUND.
020300     PERFORM B310-TRY-ONE-PREFIX-LENGTH
020400        THRU B319-TRY-ONE-PREFIX-LENGTH-EX
020500        VARYING WK-N-BIN-TRY-LEN FROM 7 BY -1
020600        UNTIL WK-N-BIN-TRY-LEN < 1
020700           OR WK-C-SCHEME-WAS-FOUND.
020800     IF NOT WK-C-SCHEME-WAS-FOUND
020900        MOVE C-RC-UNKNOWN-ISSUER TO WK-C-IDV-REASON-CD
021000     END-IF.
021100 B399-LOOKUP-ISSUER-SCHEME-EX.
021200     EXIT.
021300*-----------------------------------------------------------------*
021400 B310-TRY-ONE-PREFIX-LENGTH.
021500*-----------------------------------------------------------------*
021600     MOVE WK-C-CARD-BIN-CANDIDATE(1:WK-N-BIN-TRY-LEN)
021700                              TO    WK-N-BIN-TRY-VALUE.
021800     PERFORM B320-SCAN-ONE-SCHEME-ENTRY
021900        THRU B329-SCAN-ONE-SCHEME-ENTRY-EX
022000        VARYING WK-X-CARD FROM 1 BY 1
022100        UNTIL WK-X-CARD > WK-N-CARD-SCHEME-MAX
022200           OR WK-C-SCHEME-WAS-FOUND.
022300 B319-TRY-ONE-PREFIX-LENGTH-EX.
022400     EXIT.
022500*-----------------------------------------------------------------*
022600 B320-SCAN-ONE-SCHEME-ENTRY.
022700*-----------------------------------------------------------------*
022800     IF WK-T-CARD-PFX-LEN(WK-X-CARD) = WK-N-BIN-TRY-LEN
022900        AND WK-T-CARD-PFX-VAL(WK-X-CARD) = WK-N-BIN-TRY-VALUE
023000        MOVE "Y"              TO    WK-C-SCHEME-FOUND
023100        SET WK-N-CARD-SCHEME-HIT TO WK-X-CARD
023200     END-IF.
023300 B329-SCAN-ONE-SCHEME-ENTRY-EX.
023400     EXIT.
023500*-----------------------------------------------------------------*
023600*     THE MATCHED ISSUER'S VALID-LENGTHS LIST IS A COMMA-         *
023700*     SEPARATED STRING (E.G. "13,16,19") - SCAN IT LOOKING FOR    *
023800*     THE DIGIT-STRING'S OWN LENGTH.                              *
023900*-----------------------------------------------------------------*
024000 B400-CHECK-LENGTH-FOR-ISSUER.
024100*-----------------------------------------------------------------*
024200     MOVE WK-T-CARD-VALID-LENS(WK-N-CARD-SCHEME-HIT)
024300                              TO    WK-C-VALID-LEN-LIST.
024400     MOVE "N"                 TO    WK-C-LENGTH-OK.
024500     PERFORM B410-TEST-ONE-VALID-LENGTH
024600        THRU B419-TEST-ONE-VALID-LENGTH-EX
024700        VARYING WK-N-VALID-LEN-IDX FROM 1 BY 3
024800        UNTIL WK-N-VALID-LEN-IDX > 11
024900           OR WK-C-LENGTH-IS-OK.
025000     IF NOT WK-C-LENGTH-IS-OK
025100        MOVE C-RC-BAD-LEN-ISSUER TO WK-C-IDV-REASON-CD
025200     END-IF.
025300 B499-CHECK-LENGTH-FOR-ISSUER-EX.
025400     EXIT.
025500*-----------------------------------------------------------------*
025600 B410-TEST-ONE-VALID-LENGTH.
025700*-----------------------------------------------------------------*
025800     MOVE WK-C-VALID-LEN-LIST(WK-N-VALID-LEN-IDX:2)
025900                              TO    WK-C-ONE-VALID-LEN.
026000     IF WK-C-ONE-VALID-LEN NUMERIC
026100        MOVE WK-C-ONE-VALID-LEN TO WK-N-ONE-VALID-LEN
026200        IF WK-N-ONE-VALID-LEN = WK-N-DIGIT-LEN
026300           MOVE "Y"           TO    WK-C-LENGTH-OK
026400        END-IF
026500     END-IF.
026600 B419-TEST-ONE-VALID-LENGTH-EX.
026700     EXIT.
026800*-----------------------------------------------------------------*
026900*     CALL IDVLUHN TO VERIFY THE MOD-10 CHECKSUM OVER THE FULL    *
027000*     DIGIT STRING (INCLUDING ITS OWN CHECK DIGIT).               *
027100*-----------------------------------------------------------------*
027200 B500-CALL-LUHN-CHECK.
027300*-----------------------------------------------------------------*
027400     MOVE C-FUNC-CHECK         TO    WK-C-LUHN-FUNCTION.
027500     MOVE SPACES               TO    WK-C-LUHN-DIGITS.
027600     MOVE WK-C-DIGIT-STRING(1:WK-N-DIGIT-LEN)
027700                               TO    WK-C-LUHN-DIGITS(1:WK-N-DIGIT-LEN).
027800     MOVE WK-N-DIGIT-LEN       TO    WK-C-LUHN-LENGTH.
027900     CALL C-CALL-IDVLUHN USING WK-C-LUHN-RECORD.
028000     IF WK-C-LUHN-VALID-FLAG NOT = "Y"
028100        MOVE C-RC-CHECKSUM-FAILED TO WK-C-IDV-REASON-CD
028200     END-IF.
028300 B599-CALL-LUHN-CHECK-EX.
028400     EXIT.
028500*-----------------------------------------------------------------*
028600*     DECOMPOSE THE DIGIT STRING INTO MAJOR INDUSTRY IDENTIFIER,  *
028700*     ISSUER IDENTIFIER, AND ACCOUNT NUMBER, FOR AUDIT TRACE.     *
028800*-----------------------------------------------------------------*
028900 B600-DECOMPOSE-NUMBER.
029000*-----------------------------------------------------------------*
029100     MOVE WK-C-DIGIT-STRING(1:1) TO WK-C-CARD-MII.
029200     MOVE WK-T-CARD-PFX-LEN(WK-N-CARD-SCHEME-HIT) TO WK-N-IIN-LEN.
029300     MOVE SPACES               TO    WK-C-CARD-IIN
029400                                     WK-C-CARD-ACCOUNT-NO.
029500     MOVE WK-C-DIGIT-STRING(1:WK-N-IIN-LEN) TO WK-C-CARD-IIN.
029600     MOVE WK-C-DIGIT-STRING(WK-N-IIN-LEN + 1 :
029700          WK-N-DIGIT-LEN - WK-N-IIN-LEN - 1) TO WK-C-CARD-ACCOUNT-NO.
029800 B699-DECOMPOSE-NUMBER-EX.
029900     EXIT.
030000*-----------------------------------------------------------------*
030100*     OBFUSCATE : FIRST 7 DIGITS CLEAR, FINAL DIGIT CLEAR, ALL    *
030200*     DIGITS BETWEEN MASKED.  IDVACCT ALREADY IMPLEMENTS THIS     *
030300*     LEAD/TRAIL-CLEAR RULE, SO IT IS REUSED HERE RATHER THAN     *
030400*     DUPLICATING THE MASKING LOGIC.                              *
030500*-----------------------------------------------------------------*
030600 B950-OBFUSCATE-CARD.
030700*-----------------------------------------------------------------*
030800     MOVE C-FUNC-OBFUSCATE     TO    WK-C-ACCT-FUNCTION.
030900     MOVE SPACES               TO    WK-C-ACCT-INPUT.
031000     MOVE WK-C-DIGIT-STRING(1:WK-N-DIGIT-LEN) TO WK-C-ACCT-INPUT.
031100     MOVE 7                    TO    WK-C-ACCT-LEAD-CLEAR.
031200     MOVE 1                    TO    WK-C-ACCT-TRAIL-CLEAR.
031300     CALL C-CALL-IDVACCT USING WK-C-ACCT-RECORD.
031400     MOVE WK-C-ACCT-OUTPUT(1:WK-N-DIGIT-LEN) TO WK-C-IDV-OBFUSCATED.
031500 B959-OBFUSCATE-CARD-EX.
031600     EXIT.
031700
031800******************************************************************
031900*************** END OF PROGRAM SOURCE  IDVCARD *****************
032000******************************************************************
