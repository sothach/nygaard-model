000100******************************************************************
000200*    IDVIREC - IDENTIFIER VALIDATION INPUT RECORD                *
000300******************************************************************
000400* HISTORY OF MODIFICATION:                                       *
000500*----------------------------------------------------------------*
000600* IDV003  ACNRVM 11/03/1991 - IDENTIFIER VALIDATION BATCH        *
000700*                             - INITIAL VERSION                  *
000800*----------------------------------------------------------------*
000900*  I-O FORMAT: IDVIREC   FROM FILE IDENT-IN                      *
001000*  ONE RECORD PER CANDIDATE IDENTIFIER, 66 BYTES FIXED            *
001100******************************************************************
001200 01  IDVIREC-RECORD.
001300     05  IDVIREC-REC-TYPE         PIC X(04).
001400*                                 IBAN / BBAN / CARD
001500     05  IDVIREC-RAW-IDENTIFIER   PIC X(34).
001600*                                 AS RECEIVED, MAY CONTAIN
001700*                                 PUNCTUATION
001800     05  IDVIREC-AMOUNT-CCY       PIC X(03).
001900*                                 ISO 4217 CURRENCY CODE
002000     05  IDVIREC-AMOUNT-VALUE     PIC S9(13)V99 COMP-3.
002100*                                 ASSOCIATED AMOUNT, MAJOR UNITS
002200     05  FILLER                   PIC X(10).
002300*                                 RESERVED
