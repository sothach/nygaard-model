000100* IDVLACT.cpybk
000200* HISTORY OF MODIFICATION:
000300* ==========================================================================
000400* MOD.#   INIT     DATE        DESCRIPTION
000500* --------------------------------------------------------------------------
000600* IDV006  ACNRVM   11/03/1991  - IDENTIFIER VALIDATION BATCH
000700*                                LINKAGE FOR THE ACCOUNT NUMBER
000800*                                COMMON SERVICES ROUTINE (IDVACCT)
000900* --------------------------------------------------------------------------
001000 01  WK-C-ACCT-RECORD.
001100     05  WK-C-ACCT-FUNCTION       PIC X(04).
001200*                                 SANI = SANITIZE  OBFU = OBFUSCATE
001300     05  WK-C-ACCT-INPUT          PIC X(34).
001400     05  WK-C-ACCT-OUTPUT         PIC X(34).
001500     05  WK-C-ACCT-LEAD-CLEAR     PIC 9(02).
001600*                                 OBFU ONLY - LEADING CLEAR CHARS
001700     05  WK-C-ACCT-TRAIL-CLEAR    PIC 9(02).
001800*                                 OBFU ONLY - TRAILING CLEAR CHARS
