000100******************************************************************
000200*    IDVOREC - VALIDATION RESULT OUTPUT RECORD                   *
000300******************************************************************
000400* HISTORY OF MODIFICATION:                                       *
000500*----------------------------------------------------------------*
000600* IDV004  ACNRVM 11/03/1991 - IDENTIFIER VALIDATION BATCH        *
000700*                             - INITIAL VERSION                  *
000800*----------------------------------------------------------------*
000900*  I-O FORMAT: IDVOREC   FROM FILE VALID-OUT                     *
001000*  ONE RECORD PER INPUT RECORD, 83 BYTES FIXED (8 PACKED)         *
001100******************************************************************
001200 01  IDVOREC-RECORD.
001300     05  IDVOREC-REC-TYPE         PIC X(04).
001400*                                 ECHOED FROM INPUT
001500     05  IDVOREC-CANONICAL-ID     PIC X(34).
001600*                                 SANITIZED FORM, SPACES ON FAIL
001700     05  IDVOREC-OBFUSCATED-ID    PIC X(34).
001800*                                 DISPLAY FORM, INTERIOR MASKED
001900     05  IDVOREC-VALID-FLAG       PIC X(01).
002000         88  IDVOREC-VALID                   VALUE "Y".
002100         88  IDVOREC-INVALID                  VALUE "N".
002200     05  IDVOREC-REASON-CODE      PIC X(02).
002300*                                 SPACES WHEN VALID-FLAG = Y
002400     05  IDVOREC-AMOUNT-MINOR     PIC S9(15) COMP-3.
002500*                                 AMOUNT IN MINOR CURRENCY UNITS
