000100******************************************************************
000200*    IDVLINK - LINKAGE RECORD SHARED BY IDVIBAN / IDVBBAN /      *
000300*              IDVCARD WHEN CALLED FROM IDVMAIN                  *
000400******************************************************************
000500* HISTORY OF MODIFICATION:                                       *
000600*----------------------------------------------------------------*
000700* IDV005  ACNRVM 11/03/1991 - IDENTIFIER VALIDATION BATCH        *
000800*                             - INITIAL VERSION                  *
000900* IDV019  ACNPHT 30/09/1996 - COMBINED SEPARATE VBAC/VBBAN/VCARD *
001000*                             LAYOUTS INTO ONE SHARED LINKAGE     *
001100*                             RECORD - ALL THREE MODULES HAVE     *
001200*                             THE SAME INPUT/OUTPUT SHAPE         *
001300*----------------------------------------------------------------*
001400 01  WK-C-IDV-RECORD.
001500     05  WK-C-IDV-INPUT.
001600         10  WK-C-IDV-RAW-ID          PIC X(34).
001700         10  WK-C-IDV-AMOUNT-CCY      PIC X(03).
001800         10  WK-C-IDV-AMOUNT-VAL      PIC S9(13)V99 COMP-3.
001900     05  WK-C-IDV-OUTPUT.
002000         10  WK-C-IDV-CANONICAL       PIC X(34).
002100         10  WK-C-IDV-OBFUSCATED      PIC X(34).
002200         10  WK-C-IDV-VALID-FLAG      PIC X(01).
002300             88  WK-C-IDV-VALID                  VALUE "Y".
002400             88  WK-C-IDV-INVALID                VALUE "N".
002500         10  WK-C-IDV-REASON-CD       PIC X(02).
002600         10  FILLER                   PIC X(05).
