000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     IDVBBAN.
000500 AUTHOR.         R. VAN MAELE.
000600 INSTALLATION.   ACCENTURE.
000700 DATE-WRITTEN.   20 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT VALIDATES A BASIC
001200*               BANK ACCOUNT NUMBER (BBAN).  THE GENERIC RULE IS
001300*               A SIMPLE ALPHANUMERIC-AFTER-SANITIZE CHECK; WHEN
001400*               THE SANITIZED VALUE IS PURELY NUMERIC, THE DUTCH
001500*               DOMESTIC "ELFPROEF" (ELEVEN-TEST) RULE IS ALSO
001600*               APPLIED - ZERO-PAD TO 10 DIGITS, CHECK THE SHAPE
001700*               OF THE PADDED NUMBER LOOKS LIKE A REAL ACCOUNT,
001800*               THEN A MOD-11 WEIGHTED CHECKSUM.  NO FILE I-O IS
001900*               PERFORMED BY THIS ROUTINE.
002000*
002100*=================================================================
002200*
002300* HISTORY OF MODIFICATION:
002400*
002500*=================================================================
002600*
002700* MOD.#    INIT     DATE        DESCRIPTION
002800* ------   ------   ----------  -----------------------------------
002900* IDV014   ACNRVM   20/03/1991  - IDENTIFIER VALIDATION BATCH
003000*                                 - INITIAL VERSION
003100* IDV025   ACNDBP   03/09/1997  - CORRECTED B400 SHAPE TEST - AN
003200*                                 ACCOUNT NUMBER BEGINNING WITH A
003300*                                 SINGLE GENUINE LEADING ZERO WAS
003400*                                 BEING REJECTED IN ERROR - AUDIT
003500*                                 FINDING 97-06
003600* IDV033   ACNKPL   19/11/1998  - Y2K REMEDIATION SWEEP - NO DATE
003700*                                 FIELDS IN THIS ROUTINE, NO CHANGE
003800*                                 REQUIRED, RECOMPILED FOR RELEASE
003810* IDV037   ACNDBP   11/06/2002  - CORRECTED B700 REMAINDER TEST FOR
003820*                                 THE 11-CHECK-DIGIT-EQUALS-10 CASE,
003830*                                 HELPDESK TICKET 2002-0219
003900*=================================================================
004000*
004100       ENVIRONMENT DIVISION.
004200*********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                       PIC X(24) VALUE
005400     "** PROGRAM IDVBBAN   **".
005500
005600* ------------------ PROGRAM WORKING STORAGE -------------------*
005700 01  WK-C-WORK-AREA.
005800     05  WK-C-SANITIZED           PIC X(34).
005900     05  WK-C-ONE-CHAR            PIC X(01).
006000     05  WK-C-ALPHANUM-OK         PIC X(01).
006100         88  WK-C-ALPHANUM-IS-OK           VALUE "Y".
006200     05  WK-C-ALL-NUMERIC         PIC X(01).
006300         88  WK-C-VALUE-IS-NUMERIC         VALUE "Y".
006400     05  WK-C-SHAPE-OK            PIC X(01).
006500         88  WK-C-SHAPE-IS-OK             VALUE "Y".
006600     05  WK-C-ORIG-STARTS-ZERO    PIC X(01).
006700         88  WK-C-ORIG-DOES-START-ZERO    VALUE "Y".
006800     05  WK-C-ORIG-STARTS-000     PIC X(01).
006900         88  WK-C-ORIG-DOES-START-000     VALUE "Y".
007000     05  WK-C-PADDED-STARTS-000   PIC X(01).
007100         88  WK-C-PADDED-DOES-START-000   VALUE "Y".
007200
007300 01  WK-N-BBAN-PADDED             PIC 9(10).
007400
007500*    ALPHA VIEW OF THE ZERO-PADDED ACCOUNT NUMBER - USED TO TEST
007600*    ITS LEADING DIGITS AND TO DRIVE THE MOD-11 WEIGHTED SUM.
007700 01  WK-C-BBAN-PADDED REDEFINES WK-N-BBAN-PADDED.
007800     05  WK-N-BBAN-DIGIT-OCC      PIC 9(01) OCCURS 10 TIMES
007900                                  INDEXED BY WK-X-DIGIT.
008000
008100 01  WK-N-WORK-AREA.
008200     05  WK-N-IN-IDX              PIC 9(02)  COMP.
008300     05  WK-N-SANITIZED-LEN       PIC 9(02)  COMP.
008400     05  WK-N-CHECKSUM            PIC 9(04)  COMP.
008500     05  WK-N-WEIGHT              PIC 9(02)  COMP.
008600     05  WK-N-REMAINDER           PIC 9(02)  COMP.
008700     05  WK-N-QUOTIENT            PIC 9(04)  COMP.
008800
008900*    RAW-BYTE VIEW OF THE WORK COUNTERS - USED ONLY WHEN THE
009000*    WORK AREA IS DISPLAYED FOR ABEND DIAGNOSTICS.
009100 01  WK-C-WORK-AREA-DUMP REDEFINES WK-N-WORK-AREA.
009200     05  FILLER                   PIC X(12).
009300
009400* -------------- MOD-11 ("ELFPROEF") WEIGHT TABLE ---------------*
009500*    WEIGHT 1 APPLIES TO THE RIGHTMOST DIGIT, WEIGHT 10 TO THE
009600*    LEFTMOST - THE TABLE IS INDEXED THE SAME AS THE PADDED
009700*    NUMBER, LEFT TO RIGHT, SO WEIGHT(I) = 11 - I.
009800 01  WK-T-AC-NO-WEIGHT-DATA.
009900     05  FILLER                   PIC 9(02) VALUE 10.
010000     05  FILLER                   PIC 9(02) VALUE 09.
010100     05  FILLER                   PIC 9(02) VALUE 08.
010200     05  FILLER                   PIC 9(02) VALUE 07.
010300     05  FILLER                   PIC 9(02) VALUE 06.
010400     05  FILLER                   PIC 9(02) VALUE 05.
010500     05  FILLER                   PIC 9(02) VALUE 04.
010600     05  FILLER                   PIC 9(02) VALUE 03.
010700     05  FILLER                   PIC 9(02) VALUE 02.
010800     05  FILLER                   PIC 9(02) VALUE 01.
010900
011000 01  WK-T-AC-NO-WEIGHT REDEFINES WK-T-AC-NO-WEIGHT-DATA.
011100     05  WK-T-AC-NO-WEIGHT-OCC    PIC 9(02) OCCURS 10 TIMES
011200                                  INDEXED BY WK-X-WEIGHT.
011300
011400*------------------- LOCAL DATA AREA -----------------------*
011500 01  WK-C-LITERALS.
011600     05  C-FUNC-SANITIZE          PIC X(04) VALUE "SANI".
011700     05  C-FUNC-OBFUSCATE         PIC X(04) VALUE "OBFU".
011800     05  C-RC-NOT-ALPHANUMERIC    PIC X(02) VALUE "41".
011900     05  C-RC-TOO-LONG            PIC X(02) VALUE "42".
012000     05  C-RC-BAD-SHAPE           PIC X(02) VALUE "43".
012100     05  C-RC-CHECKSUM-FAILED     PIC X(02) VALUE "44".
012200     05  C-CALL-IDVACCT           PIC X(08) VALUE "IDVACCT ".
012300
012400****************
012500 LINKAGE SECTION.
012600****************
012700     COPY IDVLINK.
012800     COPY IDVLACT.
012900
013000         EJECT
013100****************************************
013200 PROCEDURE DIVISION USING WK-C-IDV-RECORD.
013300****************************************
013400 MAIN-MODULE.
013500     PERFORM A000-VALIDATE-BBAN
013600        THRU A099-VALIDATE-BBAN-EX.
013700     EXIT PROGRAM.
013800
013900*-----------------------------------------------------------------*
014000 A000-VALIDATE-BBAN.
014100*-----------------------------------------------------------------*
014200     MOVE SPACES              TO    WK-C-IDV-CANONICAL
014300                                     WK-C-IDV-OBFUSCATED.
014400     MOVE "N"                 TO    WK-C-IDV-VALID-FLAG.
014500     MOVE SPACES              TO    WK-C-IDV-REASON-CD.
014600     PERFORM B100-SANITIZE-IDENTIFIER
014700        THRU B199-SANITIZE-IDENTIFIER-EX.
014800     PERFORM B200-CHECK-ALPHANUMERIC
014900        THRU B299-CHECK-ALPHANUMERIC-EX.
014950     IF WK-C-IDV-REASON-CD NOT = SPACES
014960        GO TO A099-VALIDATE-BBAN-EX.
014970     IF NOT WK-C-VALUE-IS-NUMERIC
014980        GO TO A050-BUILD-CANONICAL-FORM.
015100     PERFORM B300-ZERO-PAD-NUMERIC
015200        THRU B399-ZERO-PAD-NUMERIC-EX.
015250     IF WK-C-IDV-REASON-CD NOT = SPACES
015260        GO TO A099-VALIDATE-BBAN-EX.
015500     PERFORM B400-CHECK-BANK-ACCOUNT-SHAPE
015600        THRU B499-CHECK-BANK-ACCOUNT-SHAPE-EX.
015650     IF WK-C-IDV-REASON-CD NOT = SPACES
015660        GO TO A099-VALIDATE-BBAN-EX.
015900     PERFORM B700-MOD11-CHECKSUM
016000        THRU B799-MOD11-CHECKSUM-EX.
016150     IF WK-C-IDV-REASON-CD NOT = SPACES
016160        GO TO A099-VALIDATE-BBAN-EX.
016180 A050-BUILD-CANONICAL-FORM.
016190     IF WK-C-VALUE-IS-NUMERIC
016400        MOVE WK-C-BBAN-PADDED  TO    WK-C-IDV-CANONICAL
016500     ELSE
016600        MOVE WK-C-SANITIZED(1:WK-N-SANITIZED-LEN)
016700                                  TO    WK-C-IDV-CANONICAL
016800     END-IF.
016900     MOVE "Y"                 TO    WK-C-IDV-VALID-FLAG.
017000     PERFORM B950-OBFUSCATE-BBAN
017100        THRU B959-OBFUSCATE-BBAN-EX.
017300 A099-VALIDATE-BBAN-EX.
017400     EXIT.
017500*-----------------------------------------------------------------*
017600*     STRIP PUNCTUATION VIA THE SHARED IDVACCT SERVICE.            *
017700*-----------------------------------------------------------------*
017800 B100-SANITIZE-IDENTIFIER.
017900*-----------------------------------------------------------------*
018000     MOVE C-FUNC-SANITIZE      TO    WK-C-ACCT-FUNCTION.
018100     MOVE WK-C-IDV-RAW-ID      TO    WK-C-ACCT-INPUT.
018200     CALL C-CALL-IDVACCT USING WK-C-ACCT-RECORD.
018300     MOVE WK-C-ACCT-OUTPUT     TO    WK-C-SANITIZED.
018400     MOVE ZERO                 TO    WK-N-SANITIZED-LEN.
018500     PERFORM B110-TEST-ONE-CHARACTER
018600        THRU B119-TEST-ONE-CHARACTER-EX
018700        VARYING WK-N-IN-IDX FROM 1 BY 1
018800        UNTIL WK-N-IN-IDX > 34.
018900 B199-SANITIZE-IDENTIFIER-EX.
019000     EXIT.
019100*-----------------------------------------------------------------*
019200 B110-TEST-ONE-CHARACTER.
019300*-----------------------------------------------------------------*
019400     IF WK-C-SANITIZED(WK-N-IN-IDX:1) NOT = SPACE
019500        MOVE WK-N-IN-IDX       TO    WK-N-SANITIZED-LEN
019600     END-IF.
019700 B119-TEST-ONE-CHARACTER-EX.
019800     EXIT.
019900*-----------------------------------------------------------------*
020000*     GENERIC CHECK - THE SANITIZED VALUE MUST BE ALPHANUMERIC.    *
020100*     ALSO NOTE WHETHER IT IS PURELY NUMERIC, WHICH SELECTS THE    *
020200*     DUTCH-SPECIFIC "ELFPROEF" PROCESSING BELOW.                  *
020300*-----------------------------------------------------------------*
020400 B200-CHECK-ALPHANUMERIC.
020500*-----------------------------------------------------------------*
020600     MOVE "Y"                 TO    WK-C-ALPHANUM-OK.
020700     MOVE "Y"                 TO    WK-C-ALL-NUMERIC.
020800     IF WK-N-SANITIZED-LEN = ZERO
020900        MOVE "N"              TO    WK-C-ALPHANUM-OK
021000     ELSE
021100        PERFORM B210-TEST-ONE-CHARACTER
021200           THRU B219-TEST-ONE-CHARACTER-EX
021300           VARYING WK-N-IN-IDX FROM 1 BY 1
021400           UNTIL WK-N-IN-IDX > WK-N-SANITIZED-LEN
021500              OR NOT WK-C-ALPHANUM-IS-OK
021600     END-IF.
021700     IF NOT WK-C-ALPHANUM-IS-OK
021800        MOVE C-RC-NOT-ALPHANUMERIC TO WK-C-IDV-REASON-CD
021900     END-IF.
022000 B299-CHECK-ALPHANUMERIC-EX.
022100     EXIT.
022200*-----------------------------------------------------------------*
022300 B210-TEST-ONE-CHARACTER.
022400*-----------------------------------------------------------------*
022500     MOVE WK-C-SANITIZED(WK-N-IN-IDX:1) TO WK-C-ONE-CHAR.
022600     IF WK-C-ONE-CHAR NOT NUMERIC
022700        MOVE "N"              TO    WK-C-ALL-NUMERIC
022800        IF (WK-C-ONE-CHAR < "A" OR WK-C-ONE-CHAR > "Z")
022900           AND (WK-C-ONE-CHAR < "a" OR WK-C-ONE-CHAR > "z")
023000           MOVE "N"           TO    WK-C-ALPHANUM-OK
023100        END-IF
023200     END-IF.
023300 B219-TEST-ONE-CHARACTER-EX.
023400     EXIT.
023500*-----------------------------------------------------------------*
023600*     THE VALUE IS PURELY NUMERIC - REJECT IF THE ORIGINAL         *
023700*     (UNPADDED) STRING IS OVER 10 DIGITS, ELSE ZERO-PAD LEFT      *
023800*     TO 10 DIGITS (BANK_ACCOUNT_MAX).                             *
023900*-----------------------------------------------------------------*
024000 B300-ZERO-PAD-NUMERIC.
024100*-----------------------------------------------------------------*
024200     IF WK-N-SANITIZED-LEN > 10
024300        MOVE C-RC-TOO-LONG    TO    WK-C-IDV-REASON-CD
024400     ELSE
024500        MOVE WK-C-SANITIZED(1:WK-N-SANITIZED-LEN) TO WK-N-BBAN-PADDED
024600     END-IF.
024700 B399-ZERO-PAD-NUMERIC-EX.
024800     EXIT.
024900*-----------------------------------------------------------------*
025000*     "IS A BANK ACCOUNT" SHAPE RULE - SEE THE PROGRAM BANNER      *
025100*     AND THE 1997 AUDIT-FINDING CHANGE NOTE ABOVE.                *
025200*-----------------------------------------------------------------*
025300 B400-CHECK-BANK-ACCOUNT-SHAPE.
025400*-----------------------------------------------------------------*
025500     MOVE "N"                 TO    WK-C-ORIG-STARTS-ZERO.
025600     MOVE "N"                 TO    WK-C-ORIG-STARTS-000.
025700     MOVE "N"                 TO    WK-C-PADDED-STARTS-000.
025800     MOVE "Y"                 TO    WK-C-SHAPE-OK.
025900     IF WK-C-SANITIZED(1:1) = "0"
026000        MOVE "Y"              TO    WK-C-ORIG-STARTS-ZERO
026100     END-IF.
026200     IF WK-N-SANITIZED-LEN >= 3 AND WK-C-SANITIZED(1:3) = "000"
026300        MOVE "Y"              TO    WK-C-ORIG-STARTS-000
026400     END-IF.
026500     IF WK-C-BBAN-PADDED(1:3) = "000"
026600        MOVE "Y"              TO    WK-C-PADDED-STARTS-000
026700     END-IF.
026800     IF WK-C-PADDED-DOES-START-000
026900        IF WK-C-ORIG-DOES-START-ZERO AND NOT WK-C-ORIG-DOES-START-000
027000           CONTINUE
027100        ELSE
027200           MOVE "N"           TO    WK-C-SHAPE-OK
027300        END-IF
027400     ELSE
027500        IF NOT WK-C-ORIG-DOES-START-ZERO
027600           IF WK-N-SANITIZED-LEN < 8 OR WK-N-SANITIZED-LEN > 10
027700              MOVE "N"        TO    WK-C-SHAPE-OK
027800           END-IF
027900        END-IF
028000     END-IF.
028100     IF NOT WK-C-SHAPE-IS-OK
028200        MOVE C-RC-BAD-SHAPE   TO    WK-C-IDV-REASON-CD
028300     END-IF.
028400 B499-CHECK-BANK-ACCOUNT-SHAPE-EX.
028500     EXIT.
028600*-----------------------------------------------------------------*
028700*     MOD-11 WEIGHTED CHECKSUM - WEIGHT 1 ON THE RIGHTMOST DIGIT,  *
028800*     WEIGHT 10 ON THE LEFTMOST, VALID IFF THE SUM DIVIDES BY 11.  *
028900*-----------------------------------------------------------------*
029000 B700-MOD11-CHECKSUM.
029100*-----------------------------------------------------------------*
029200     MOVE ZERO                TO    WK-N-CHECKSUM.
029300     PERFORM B710-ADD-ONE-DIGIT
029400        THRU B719-ADD-ONE-DIGIT-EX
029500        VARYING WK-X-DIGIT FROM 1 BY 1
029600        UNTIL WK-X-DIGIT > 10.
029700     DIVIDE WK-N-CHECKSUM BY 11 GIVING WK-N-QUOTIENT
029800        REMAINDER WK-N-REMAINDER.
029900     IF WK-N-REMAINDER NOT = ZERO
030000        MOVE C-RC-CHECKSUM-FAILED TO WK-C-IDV-REASON-CD
030100     END-IF.
030200 B799-MOD11-CHECKSUM-EX.
030300     EXIT.
030400*-----------------------------------------------------------------*
030500 B710-ADD-ONE-DIGIT.
030600*-----------------------------------------------------------------*
030700     SET WK-X-WEIGHT           TO    WK-X-DIGIT.
030800     COMPUTE WK-N-CHECKSUM = WK-N-CHECKSUM +
030900        WK-N-BBAN-DIGIT-OCC(WK-X-DIGIT) *
031000        WK-T-AC-NO-WEIGHT-OCC(WK-X-WEIGHT).
031100 B719-ADD-ONE-DIGIT-EX.
031200     EXIT.
031300*-----------------------------------------------------------------*
031400*     OBFUSCATE : FIRST 2 AND LAST 2 CHARACTERS CLEAR, REMAINDER   *
031500*     MASKED (MINIMUM 3 MASK CHARACTERS) - REUSES IDVACCT'S        *
031600*     LEAD/TRAIL-CLEAR RULE RATHER THAN DUPLICATING IT HERE.       *
031700*-----------------------------------------------------------------*
031800 B950-OBFUSCATE-BBAN.
031900*-----------------------------------------------------------------*
032000     MOVE C-FUNC-OBFUSCATE     TO    WK-C-ACCT-FUNCTION.
032100     MOVE SPACES               TO    WK-C-ACCT-INPUT.
032200     MOVE WK-C-IDV-CANONICAL   TO    WK-C-ACCT-INPUT.
032300     MOVE 2                    TO    WK-C-ACCT-LEAD-CLEAR.
032400     MOVE 2                    TO    WK-C-ACCT-TRAIL-CLEAR.
032500     CALL C-CALL-IDVACCT USING WK-C-ACCT-RECORD.
032600     MOVE WK-C-ACCT-OUTPUT     TO    WK-C-IDV-OBFUSCATED.
032700 B959-OBFUSCATE-BBAN-EX.
032800     EXIT.
032900
033000******************************************************************
033100*************** END OF PROGRAM SOURCE  IDVBBAN *****************
033200******************************************************************
